000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. WALTXNRP.                                                    
000300 AUTHOR. J R MARTINEZ.                                                    
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE MONEDERO ELECTRONICO.         
000500 DATE-WRITTEN. 04/05/93.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.                         
000800*================================================================         
000900* WALTXNRP - LISTADO Y ESTADISTICA DE MOVIMIENTOS DEL MONEDERO            
001000* ELECTRONICO.  LEE EL HISTORICO UNICO DE TRANSACCIONES, LO               
001100* FILTRA OPCIONALMENTE A UN SOLO USUARIO Y/O A LOS MOVIMIENTOS            
001200* RECIENTES (ULTIMOS 30 DIAS) MEDIANTE FICHA DE CONTROL, DESCARTA         
001300* REGISTROS NO VALIDOS, CLASIFICA CADA MOVIMIENTO (TRANSFERENCIA /        
001400* INGRESO / RETIRADA / OTROS) Y EMITE EL LISTADO COLUMNAR CON SU          
001500* RESUMEN ESTADISTICO.                                                    
001600* SUSTITUYE A LA CONSULTA DE MOVIMIENTOS Y TRANSFERENCIAS EN              
001700* PANTALLA DEL CAJERO (ANTIGUO BANK9); AQUI EL RESULTADO ES UN            
001800* LISTADO IMPRESO, NO UNA PANTALLA, Y SE LEE UN UNICO FICHERO DE          
001900* MOVIMIENTOS EN LUGAR DE DOS FICHEROS INDEXADOS SEPARADOS.               
002000*----------------------------------------------------------------         
002100* HISTORIAL DE MODIFICACIONES                                             
002200*----------------------------------------------------------------         
002300* 1993-04-05 JRM  ALTA INICIAL, A PARTIR DE LA CONSULTA DE                
002400*                 MOVIMIENTOS Y TRANSFERENCIAS DEL CAJERO.                
002500* 1993-10-14 JRM  SE SUSTITUYE LA PANTALLA POR UN LISTADO                 
002600*                 IMPRESO (TRANSACTION-REPORT); DESAPARECE EL             
002700*                 PAGINADO EN PANTALLA.                                   
002800* 1994-07-02 CBM  SE ANADE EL RESUMEN ESTADISTICO DE CIERRE               
002900*                 (TOTAL, MEDIA, MAXIMO, MINIMO Y CONTADORES              
003000*                 POR TIPO).                                              
003100* 1996-02-19 CBM  SE ANADE LA FICHA DE CONTROL PARA FILTRAR EL            
003200*                 LISTADO A UN SOLO USUARIO; SIN FICHA SE LISTAN          
003300*                 TODOS.                                                  
003400* 1998-11-30 PLV  MILENIO: REVISION GENERAL DE FECHAS DEL                 
003500*                 PROGRAMA (NO AFECTA A LA LOGICA DE LISTADO).            
003600* 1999-04-08 PLV  PETICION 1940: SE ANADE A LA FICHA DE CONTROL           
003700*                 UN SEGUNDO FILTRO OPCIONAL PARA LISTAR SOLO             
003800*                 LOS MOVIMIENTOS DE LOS ULTIMOS 30 DIAS (CORTE           
003900*                 INCLUSIVE); SIN EL FILTRO SE LISTA TODO EL              
004000*                 HISTORICO COMO HASTA AHORA.                             
004100*================================================================         
004200                                                                          
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SPECIAL-NAMES.                                                           
004600     UPSI-0 ON STATUS IS WAL-TRAZA-ACTIVA                                 
004700            OFF STATUS IS WAL-TRAZA-INACTIVA.                             
004800                                                                          
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT TRANSACTION-FILE ASSIGN TO TXNFILE                            
005200         ORGANIZATION IS SEQUENTIAL                                       
005300         ACCESS MODE IS SEQUENTIAL                                        
005400         FILE STATUS IS WS-TXN-STATUS.                                    
005500                                                                          
005600     SELECT OPTIONAL CONTROL-CARD ASSIGN TO CTLCARD                       
005700         ORGANIZATION IS SEQUENTIAL                                       
005800         ACCESS MODE IS SEQUENTIAL                                        
005900         FILE STATUS IS WS-CTL-STATUS.                                    
006000                                                                          
006100     SELECT TRANSACTION-REPORT ASSIGN TO TXNRPT                           
006200         ORGANIZATION IS LINE SEQUENTIAL                                  
006300         FILE STATUS IS WS-RPT-STATUS.                                    
006400                                                                          
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700 FD  TRANSACTION-FILE                                                     
006800     LABEL RECORD STANDARD.                                               
006900 COPY WALTXNF.                                                            
007000                                                                          
007100 FD  CONTROL-CARD                                                         
007200     LABEL RECORD STANDARD.                                               
007300 01 WAL-CTL-REC.                                                          
007400     02 CTL-USER-ID           PIC 9(09).                                  
007500     02 CTL-SOLO-RECIENTES    PIC X(01).                                  
007600         88 WAL-CTL-RECIENTES VALUE "S".                                  
007700     02 FILLER                PIC X(70).                                  
007800                                                                          
007900 FD  TRANSACTION-REPORT                                                   
008000     LABEL RECORD STANDARD                                                
008100     RECORD CONTAINS 132 CHARACTERS.                                      
008200 01 WAL-RPT-LINEA             PIC X(132).                                 
008300                                                                          
008400 WORKING-STORAGE SECTION.                                                 
008500 COPY WALDATE.                                                            
008600                                                                          
008700 77 WS-TXN-STATUS             PIC X(02).                                  
008800 77 WS-CTL-STATUS             PIC X(02).                                  
008900 77 WS-RPT-STATUS             PIC X(02).                                  
009000                                                                          
009100*----------------------------------------------------------------         
009200* FILTRO DE LA CORRIDA (0 = TODOS LOS USUARIOS).                          
009300*----------------------------------------------------------------         
009400 01 WS-FILTRO-USER-ID         PIC 9(09) COMP.                             
009500 01 WS-SW-SOLO-RECIENTES      PIC X(01) VALUE "N".                        
009600     88 WAL-FILTRO-RECIENTES  VALUE "S".                                  
009700                                                                          
009800*----------------------------------------------------------------         
009900* FECHA DE CORTE PARA EL FILTRO DE "RECIENTES" (ULTIMOS 30 DIAS,          
010000* CORTE INCLUSIVE).  SE CALCULA UNA SOLA VEZ AL ARRANCAR, RESTANDO        
010100* 30 DIAS A LA FECHA DEL SISTEMA, SIN FUNCTION, CON LA MISMA              
010200* TECNICA DE VENTANA DE SIGLO DEL AJUSTE MILENIO.                         
010300*----------------------------------------------------------------         
010400 01 WS-FECHA-CORTE.                                                       
010500     05 WS-FC-ANO              PIC 9(04).                                 
010600     05 WS-FC-MES              PIC 9(02).                                 
010700     05 WS-FC-DIA              PIC 9(02).                                 
010800 01 WS-FECHA-CORTE-R REDEFINES WS-FECHA-CORTE.                            
010900     05 WS-FC-VALOR            PIC 9(08).                                 
011000                                                                          
011100 01 WS-FC-DIA-CALC             PIC S9(03) COMP.                           
011200 01 WS-SUB-MES                 PIC 9(02) COMP.                            
011300                                                                          
011400 01 WS-TABLA-DIAS-MES-VALORES.                                            
011500     05 FILLER                 PIC 9(02) VALUE 31.                        
011600     05 FILLER                 PIC 9(02) VALUE 28.                        
011700     05 FILLER                 PIC 9(02) VALUE 31.                        
011800     05 FILLER                 PIC 9(02) VALUE 30.                        
011900     05 FILLER                 PIC 9(02) VALUE 31.                        
012000     05 FILLER                 PIC 9(02) VALUE 30.                        
012100     05 FILLER                 PIC 9(02) VALUE 31.                        
012200     05 FILLER                 PIC 9(02) VALUE 31.                        
012300     05 FILLER                 PIC 9(02) VALUE 30.                        
012400     05 FILLER                 PIC 9(02) VALUE 31.                        
012500     05 FILLER                 PIC 9(02) VALUE 30.                        
012600     05 FILLER                 PIC 9(02) VALUE 31.                        
012700 01 WS-TABLA-DIAS-MES REDEFINES WS-TABLA-DIAS-MES-VALORES.                
012800     05 WS-DIAS-MES             PIC 9(02) OCCURS 12 TIMES.                
012900                                                                          
013000 01 WS-RESTO-4                 PIC 9(02) COMP.                            
013100 01 WS-RESTO-100                PIC 9(02) COMP.                           
013200 01 WS-RESTO-400                PIC 9(03) COMP.                           
013300 01 WS-COCIENTE-BISIESTO        PIC 9(04) COMP.                           
013400                                                                          
013500*----------------------------------------------------------------         
013600* FECHA DEL REGISTRO EN CURSO, EN FORMA NUMERICA, PARA COMPARAR           
013700* CONTRA LA FECHA DE CORTE.                                               
013800*----------------------------------------------------------------         
013900 01 WS-TXN-FECHA-NUM.                                                     
014000     05 WS-TFN-ANO             PIC 9(04).                                 
014100     05 WS-TFN-MES             PIC 9(02).                                 
014200     05 WS-TFN-DIA             PIC 9(02).                                 
014300 01 WS-TXN-FECHA-NUM-R REDEFINES WS-TXN-FECHA-NUM.                        
014400     05 WS-TFN-VALOR           PIC 9(08).                                 
014500                                                                          
014600*----------------------------------------------------------------         
014700* RESULTADO DE LA VALIDACION Y CLASIFICACION DE CADA MOVIMIENTO.          
014800*----------------------------------------------------------------         
014900 01 WS-SWITCHES.                                                          
015000     05 WS-SW-TXN-EOF         PIC X(01) VALUE "N".                        
015100         88 WAL-TXN-EOF-SI    VALUE "Y".                                  
015200     05 WS-SW-MOV-VALIDO      PIC X(01) VALUE "N".                        
015300         88 WAL-MOV-VALIDO    VALUE "Y".                                  
015400                                                                          
015500 01 WS-TIPO-MOV               PIC X(12).                                  
015600     88 WAL-TIPO-TRANSFER     VALUE "TRANSFER".                           
015700     88 WAL-TIPO-CASHIN       VALUE "CASH_IN".                            
015800     88 WAL-TIPO-CASHOUT      VALUE "CASH_OUT".                           
015900     88 WAL-TIPO-OTHER        VALUE "OTHER".                              
016000                                                                          
016100*----------------------------------------------------------------         
016200* ACUMULADORES DE ESTADISTICA (WAL-STAT-REC).                             
016300*----------------------------------------------------------------         
016400 01 WAL-STAT-REC.                                                         
016500     05 STAT-COUNT            PIC 9(07) COMP.                             
016600     05 STAT-TOTAL            PIC S9(11)V99.                              
016700     05 STAT-AVG              PIC S9(09)V99.                              
016800     05 STAT-MAX              PIC S9(09)V99.                              
016900     05 STAT-MIN              PIC S9(09)V99.                              
017000     05 STAT-TRANSFER-CNT     PIC 9(07) COMP.                             
017100     05 STAT-CASHIN-CNT       PIC 9(07) COMP.                             
017200     05 STAT-CASHOUT-CNT      PIC 9(07) COMP.                             
017300     05 STAT-OTHER-CNT        PIC 9(07) COMP.                             
017400                                                                          
017500 01 WS-RECHAZADOS             PIC 9(07) COMP.                             
017600                                                                          
017700 01 WS-IMPORTE-COPIA          PIC S9(09)V99.                              
017800 01 WS-IMPORTE-COPIA-R REDEFINES WS-IMPORTE-COPIA.                        
017900     05 WS-IC-ENTERO          PIC S9(09).                                 
018000     05 WS-IC-DECIMAL         PIC 9(02).                                  
018100                                                                          
018200 01 WS-LINEA-TRAZA.                                                       
018300     05 FILLER                PIC X(15)                                   
018400         VALUE "WALTXNRP TXN: ".                                          
018500     05 WS-LT-TXN-ID          PIC 9(09).                                  
018600     05 FILLER                PIC X(11)                                   
018700         VALUE "  IMPORTE: ".                                             
018800     05 WS-LT-ENTERO          PIC ---,---,--9.                            
018900     05 FILLER                PIC X(01) VALUE ",".                        
019000     05 WS-LT-DECIMAL         PIC 99.                                     
019100                                                                          
019200*----------------------------------------------------------------         
019300* LINEAS DEL LISTADO.                                                     
019400*----------------------------------------------------------------         
019500 01 WS-LINEA-TITULO.                                                      
019600     05 FILLER                PIC X(132)                                  
019700         VALUE "LISTADO DE MOVIMIENTOS DEL MONEDERO ELECTRONICO".         
019800                                                                          
019900 01 WS-LINEA-TOTAL-REG.                                                   
020000     05 FILLER                PIC X(20)                                   
020100         VALUE "TOTAL TRANSACTIONS: ".                                    
020200     05 WS-LTR-TOTAL          PIC Z(06)9.                                 
020300     05 FILLER                PIC X(105) VALUE SPACES.                    
020400                                                                          
020500 01 WS-LINEA-SEPARADORA.                                                  
020600     05 FILLER                PIC X(132) VALUE ALL "=".                   
020700                                                                          
020800 01 WS-LINEA-CABECERA-COL.                                                
020900     05 FILLER                PIC X(05) VALUE "ID   ".                    
021000     05 FILLER                PIC X(01) VALUE "|".                        
021100     05 FILLER                PIC X(15) VALUE "AMOUNT         ".          
021200     05 FILLER                PIC X(01) VALUE "|".                        
021300     05 FILLER                PIC X(20)                                   
021400         VALUE "NAME                ".                                    
021500     05 FILLER                PIC X(01) VALUE "|".                        
021600     05 FILLER                PIC X(12) VALUE "TYPE        ".             
021700     05 FILLER                PIC X(01) VALUE "|".                        
021800     05 FILLER                PIC X(20)                                   
021900         VALUE "DATE                ".                                    
022000     05 FILLER                PIC X(01) VALUE "|".                        
022100     05 FILLER                PIC X(15) VALUE "FROM ACCOUNT   ".          
022200     05 FILLER                PIC X(01) VALUE "|".                        
022300     05 FILLER                PIC X(15) VALUE "TO ACCOUNT     ".          
022400     05 FILLER                PIC X(24) VALUE SPACES.                     
022500                                                                          
022600 01 WS-LINEA-DETALLE.                                                     
022700     05 WS-LD-ID              PIC Z(4)9.                                  
022800     05 WS-LD-PIPE-1          PIC X(01) VALUE "|".                        
022900     05 WS-LD-AMOUNT          PIC -(5)9(7).99.                            
023000     05 WS-LD-PIPE-2          PIC X(01) VALUE "|".                        
023100     05 WS-LD-NAME            PIC X(20).                                  
023200     05 WS-LD-PIPE-3          PIC X(01) VALUE "|".                        
023300     05 WS-LD-TYPE            PIC X(12).                                  
023400     05 WS-LD-PIPE-4          PIC X(01) VALUE "|".                        
023500     05 WS-LD-DATE            PIC X(20).                                  
023600     05 WS-LD-PIPE-5          PIC X(01) VALUE "|".                        
023700     05 WS-LD-FROM            PIC X(15).                                  
023800     05 WS-LD-PIPE-6          PIC X(01) VALUE "|".                        
023900     05 WS-LD-TO              PIC X(15).                                  
024000     05 FILLER                PIC X(24) VALUE SPACES.                     
024100                                                                          
024200 01 WS-LINEA-RESUMEN-1.                                                   
024300     05 FILLER                PIC X(15) VALUE "TOTAL COUNT....".          
024400     05 WS-LR1-COUNT          PIC Z(6)9.                                  
024500     05 FILLER                PIC X(110) VALUE SPACES.                    
024600                                                                          
024700 01 WS-LINEA-RESUMEN-2.                                                   
024800     05 FILLER                PIC X(15) VALUE "TOTAL AMOUNT...".          
024900     05 WS-LR2-TOTAL          PIC -9(11).99.                              
025000     05 FILLER                PIC X(102) VALUE SPACES.                    
025100                                                                          
025200 01 WS-LINEA-RESUMEN-3.                                                   
025300     05 FILLER                PIC X(15) VALUE "AVERAGE........".          
025400     05 WS-LR3-AVG            PIC -(3)9(9).99.                            
025500     05 FILLER                PIC X(102) VALUE SPACES.                    
025600                                                                          
025700 01 WS-LINEA-RESUMEN-4.                                                   
025800     05 FILLER                PIC X(15) VALUE "MAXIMUM........".          
025900     05 WS-LR4-MAX            PIC -(3)9(9).99.                            
026000     05 FILLER                PIC X(102) VALUE SPACES.                    
026100                                                                          
026200 01 WS-LINEA-RESUMEN-5.                                                   
026300     05 FILLER                PIC X(15) VALUE "MINIMUM........".          
026400     05 WS-LR5-MIN            PIC -(3)9(9).99.                            
026500     05 FILLER                PIC X(102) VALUE SPACES.                    
026600                                                                          
026700 01 WS-LINEA-RESUMEN-6.                                                   
026800     05 FILLER                PIC X(15) VALUE "TRANSFER COUNT.".          
026900     05 WS-LR6-CNT            PIC Z(6)9.                                  
027000     05 FILLER                PIC X(110) VALUE SPACES.                    
027100                                                                          
027200 01 WS-LINEA-RESUMEN-7.                                                   
027300     05 FILLER                PIC X(15) VALUE "CASH_IN COUNT..".          
027400     05 WS-LR7-CNT            PIC Z(6)9.                                  
027500     05 FILLER                PIC X(110) VALUE SPACES.                    
027600                                                                          
027700 01 WS-LINEA-RESUMEN-8.                                                   
027800     05 FILLER                PIC X(15) VALUE "CASH_OUT COUNT.".          
027900     05 WS-LR8-CNT            PIC Z(6)9.                                  
028000     05 FILLER                PIC X(110) VALUE SPACES.                    
028100                                                                          
028200 01 WS-LINEA-RESUMEN-9.                                                   
028300     05 FILLER                PIC X(15) VALUE "OTHER COUNT....".          
028400     05 WS-LR9-CNT            PIC Z(6)9.                                  
028500     05 FILLER                PIC X(110) VALUE SPACES.                    
028600                                                                          
028700 01 WS-LINEA-RECHAZADOS.                                                  
028800     05 FILLER                PIC X(15) VALUE "REJECTED RECS..".          
028900     05 WS-LRJ-CNT            PIC Z(6)9.                                  
029000     05 FILLER                PIC X(110) VALUE SPACES.                    
029100                                                                          
029200 PROCEDURE DIVISION.                                                      
029300 PINICIO.                                                                 
029400     PERFORM PLEER-FICHA-CONTROL THRU PLEER-FICHA-CONTROL-EXIT.           
029500     PERFORM PINICIALIZAR-ESTADISTICA                                     
029600         THRU PINICIALIZAR-ESTADISTICA-EXIT.                              
029700                                                                          
029800     IF WAL-FILTRO-RECIENTES                                              
029900         PERFORM PCALCULAR-FECHA-CORTE                                    
030000             THRU PCALCULAR-FECHA-CORTE-EXIT                              
030100     END-IF.                                                              
030200                                                                          
030300     OPEN OUTPUT TRANSACTION-REPORT.                                      
030400     IF WS-RPT-STATUS NOT = "00"                                          
030500         GO TO PSYS-ERR.                                                  
030600                                                                          
030700     OPEN INPUT TRANSACTION-FILE.                                         
030800     IF WS-TXN-STATUS = "35"                                              
030900         GO TO PIMPRIMIR-CABECERA-RPT.                                    
031000     IF WS-TXN-STATUS NOT = "00"                                          
031100         GO TO PSYS-ERR.                                                  
031200                                                                          
031300     PERFORM PTXN-READ-LOOP THRU PTXN-READ-LOOP-EXIT                      
031400         UNTIL WAL-TXN-EOF-SI.                                            
031500                                                                          
031600     CLOSE TRANSACTION-FILE.                                              
031700                                                                          
031800     PERFORM PIMPRIMIR-CABECERA-RPT                                       
031900         THRU PIMPRIMIR-CABECERA-RPT-EXIT.                                
032000                                                                          
032100     CLOSE TRANSACTION-REPORT.                                            
032200     STOP RUN.                                                            
032300                                                                          
032400*----------------------------------------------------------------         
032500* LEE LA FICHA DE CONTROL (FILTRO POR USUARIO Y FILTRO DE                 
032600* RECIENTES).  SIN FICHA, O CON LOS CAMPOS A CERO/BLANCO, SE              
032700* LISTAN TODOS LOS USUARIOS Y TODO EL HISTORICO.                          
032800*----------------------------------------------------------------         
032900 PLEER-FICHA-CONTROL.                                                     
033000     MOVE 0 TO WS-FILTRO-USER-ID.                                         
033100     MOVE "N" TO WS-SW-SOLO-RECIENTES.                                    
033200                                                                          
033300     OPEN INPUT CONTROL-CARD.                                             
033400     IF WS-CTL-STATUS = "35"                                              
033500         GO TO PLEER-FICHA-CONTROL-EXIT.                                  
033600     IF WS-CTL-STATUS NOT = "00"                                          
033700         GO TO PSYS-ERR.                                                  
033800                                                                          
033900     READ CONTROL-CARD NEXT RECORD                                        
034000         AT END GO TO PLEER-FICHA-CONTROL-FIN.                            
034100     MOVE CTL-USER-ID TO WS-FILTRO-USER-ID.                               
034200     IF CTL-SOLO-RECIENTES = "S"                                          
034300         MOVE "S" TO WS-SW-SOLO-RECIENTES.                                
034400                                                                          
034500 PLEER-FICHA-CONTROL-FIN.                                                 
034600     CLOSE CONTROL-CARD.                                                  
034700 PLEER-FICHA-CONTROL-EXIT.                                                
034800     EXIT.                                                                
034900                                                                          
035000*----------------------------------------------------------------         
035100* FECHA DE CORTE = FECHA DEL SISTEMA MENOS 30 DIAS (CORTE                 
035200* INCLUSIVE: UN MOVIMIENTO FECHADO EL MISMO DIA DE CORTE SE               
035300* CONSIDERA RECIENTE).  SIN FUNCTION, RESTANDO DIAS A MANO CON            
035400* LA TABLA DE DIAS POR MES Y AJUSTE DE BISIESTO.                          
035500*----------------------------------------------------------------         
035600 PCALCULAR-FECHA-CORTE.                                                   
035700     ACCEPT WAL-FECHA-SISTEMA FROM DATE.                                  
035800                                                                          
035900     IF WAL-FS-AA < 50                                                    
036000         MOVE 20 TO WAL-SIGLO-ACTUAL                                      
036100     ELSE                                                                 
036200         MOVE 19 TO WAL-SIGLO-ACTUAL                                      
036300     END-IF.                                                              
036400                                                                          
036500     COMPUTE WAL-FC-ANO = WAL-SIGLO-ACTUAL * 100 + WAL-FS-AA.             
036600     MOVE WAL-FS-MM TO WAL-FC-MES.                                        
036700     MOVE WAL-FS-DD TO WAL-FC-DIA.                                        
036800                                                                          
036900     MOVE WAL-FC-ANO TO WS-FC-ANO.                                        
037000     MOVE WAL-FC-MES TO WS-FC-MES.                                        
037100     COMPUTE WS-FC-DIA-CALC = WAL-FC-DIA - 30.                            
037200                                                                          
037300     PERFORM PRETROCEDER-UN-MES THRU PRETROCEDER-UN-MES-EXIT              
037400         UNTIL WS-FC-DIA-CALC > 0.                                        
037500                                                                          
037600     MOVE WS-FC-DIA-CALC TO WS-FC-DIA.                                    
037700 PCALCULAR-FECHA-CORTE-EXIT.                                              
037800     EXIT.                                                                
037900                                                                          
038000*----------------------------------------------------------------         
038100* RETROCEDE LA FECHA DE CORTE UN MES, SUMANDO A WS-FC-DIA-CALC            
038200* LOS DIAS DEL MES ANTERIOR (AJUSTADOS SI ES FEBRERO BISIESTO).           
038300*----------------------------------------------------------------         
038400 PRETROCEDER-UN-MES.                                                      
038500     SUBTRACT 1 FROM WS-FC-MES.                                           
038600     IF WS-FC-MES = 0                                                     
038700         MOVE 12 TO WS-FC-MES                                             
038800         SUBTRACT 1 FROM WS-FC-ANO                                        
038900     END-IF.                                                              
039000                                                                          
039100     MOVE WS-FC-MES TO WS-SUB-MES.                                        
039200     ADD WS-DIAS-MES(WS-SUB-MES) TO WS-FC-DIA-CALC.                       
039300                                                                          
039400     IF WS-FC-MES = 2                                                     
039500         PERFORM PAJUSTAR-BISIESTO THRU PAJUSTAR-BISIESTO-EXIT            
039600     END-IF.                                                              
039700 PRETROCEDER-UN-MES-EXIT.                                                 
039800     EXIT.                                                                
039900                                                                          
040000*----------------------------------------------------------------         
040100* FEBRERO TIENE 29 DIAS EN LOS ANOS BISIESTOS (MULTIPLO DE 4,             
040200* SALVO SIGLOS QUE NO LO SEAN DE 400).                                    
040300*----------------------------------------------------------------         
040400 PAJUSTAR-BISIESTO.                                                       
040500     DIVIDE WS-FC-ANO BY 4                                                
040600         GIVING WS-COCIENTE-BISIESTO REMAINDER WS-RESTO-4.                
040700     DIVIDE WS-FC-ANO BY 100                                              
040800         GIVING WS-COCIENTE-BISIESTO REMAINDER WS-RESTO-100.              
040900     DIVIDE WS-FC-ANO BY 400                                              
041000         GIVING WS-COCIENTE-BISIESTO REMAINDER WS-RESTO-400.              
041100                                                                          
041200     IF WS-RESTO-4 = 0                                                    
041300         AND (WS-RESTO-100 NOT = 0 OR WS-RESTO-400 = 0)                   
041400         ADD 1 TO WS-FC-DIA-CALC.                                         
041500 PAJUSTAR-BISIESTO-EXIT.                                                  
041600     EXIT.                                                                
041700                                                                          
041800 PINICIALIZAR-ESTADISTICA.                                                
041900     MOVE 0 TO STAT-COUNT.                                                
042000     MOVE 0 TO STAT-TOTAL.                                                
042100     MOVE 0 TO STAT-AVG.                                                  
042200     MOVE 0 TO STAT-MAX.                                                  
042300     MOVE 0 TO STAT-MIN.                                                  
042400     MOVE 0 TO STAT-TRANSFER-CNT.                                         
042500     MOVE 0 TO STAT-CASHIN-CNT.                                           
042600     MOVE 0 TO STAT-CASHOUT-CNT.                                          
042700     MOVE 0 TO STAT-OTHER-CNT.                                            
042800     MOVE 0 TO WS-RECHAZADOS.                                             
042900 PINICIALIZAR-ESTADISTICA-EXIT.                                           
043000     EXIT.                                                                
043100                                                                          
043200*----------------------------------------------------------------         
043300* BUCLE PRINCIPAL DE LECTURA DEL HISTORICO DE TRANSACCIONES.              
043400*----------------------------------------------------------------         
043500 PTXN-READ-LOOP.                                                          
043600     READ TRANSACTION-FILE NEXT RECORD                                    
043700         AT END                                                           
043800             MOVE "Y" TO WS-SW-TXN-EOF                                    
043900             GO TO PTXN-READ-LOOP-EXIT.                                   
044000                                                                          
044100     IF WS-FILTRO-USER-ID NOT = 0                                         
044200         AND TXN-USER-ID NOT = WS-FILTRO-USER-ID                          
044300         GO TO PTXN-READ-LOOP-EXIT.                                       
044400                                                                          
044500     PERFORM PVALIDAR-MOV THRU PVALIDAR-MOV-EXIT.                         
044600     IF NOT WAL-MOV-VALIDO                                                
044700         ADD 1 TO WS-RECHAZADOS                                           
044800         GO TO PTXN-READ-LOOP-EXIT.                                       
044900                                                                          
045000     IF WAL-FILTRO-RECIENTES                                              
045100         MOVE TXN-DATE-YYYY TO WS-TFN-ANO                                 
045200         MOVE TXN-DATE-MM TO WS-TFN-MES                                   
045300         MOVE TXN-DATE-DD TO WS-TFN-DIA                                   
045400         IF WS-TFN-VALOR < WS-FC-VALOR                                    
045500             GO TO PTXN-READ-LOOP-EXIT                                    
045600         END-IF                                                           
045700     END-IF.                                                              
045800                                                                          
045900     PERFORM PCLASIFICAR-MOV THRU PCLASIFICAR-MOV-EXIT.                   
046000     PERFORM PACUMULAR-ESTADISTICA                                        
046100         THRU PACUMULAR-ESTADISTICA-EXIT.                                 
046200     PERFORM PIMPRIMIR-DETALLE THRU PIMPRIMIR-DETALLE-EXIT.               
046300 PTXN-READ-LOOP-EXIT.                                                     
046400     EXIT.                                                                
046500                                                                          
046600*----------------------------------------------------------------         
046700* VALIDEZ DEL REGISTRO: ID>0, USUARIO>0, IMPORTE>0, FECHA Y               
046800* NOMBRE NO EN BLANCO.                                                    
046900*----------------------------------------------------------------         
047000 PVALIDAR-MOV.                                                            
047100     MOVE "N" TO WS-SW-MOV-VALIDO.                                        
047200                                                                          
047300     IF TXN-ID = 0                                                        
047400         GO TO PVALIDAR-MOV-EXIT.                                         
047500     IF TXN-USER-ID = 0                                                   
047600         GO TO PVALIDAR-MOV-EXIT.                                         
047700     IF TXN-AMOUNT NOT > 0                                                
047800         GO TO PVALIDAR-MOV-EXIT.                                         
047900     IF TXN-DATE = SPACES                                                 
048000         GO TO PVALIDAR-MOV-EXIT.                                         
048100     IF TXN-NAME = SPACES                                                 
048200         GO TO PVALIDAR-MOV-EXIT.                                         
048300                                                                          
048400     MOVE "S" TO WS-SW-MOV-VALIDO.                                        
048500 PVALIDAR-MOV-EXIT.                                                       
048600     EXIT.                                                                
048700                                                                          
048800*----------------------------------------------------------------         
048900* CLASIFICACION: AMBAS CUENTAS -> TRANSFER; SOLO TO -> CASH_IN;           
049000* SOLO FROM -> CASH_OUT; NINGUNA -> OTHER.                                
049100*----------------------------------------------------------------         
049200 PCLASIFICAR-MOV.                                                         
049300     IF TXN-TO-ACCT NOT = SPACES                                          
049400         AND TXN-FROM-ACCT NOT = SPACES                                   
049500         MOVE "TRANSFER" TO WS-TIPO-MOV                                   
049600         GO TO PCLASIFICAR-MOV-EXIT.                                      
049700                                                                          
049800     IF TXN-TO-ACCT NOT = SPACES                                          
049900         MOVE "CASH_IN" TO WS-TIPO-MOV                                    
050000         GO TO PCLASIFICAR-MOV-EXIT.                                      
050100                                                                          
050200     IF TXN-FROM-ACCT NOT = SPACES                                        
050300         MOVE "CASH_OUT" TO WS-TIPO-MOV                                   
050400         GO TO PCLASIFICAR-MOV-EXIT.                                      
050500                                                                          
050600     MOVE "OTHER" TO WS-TIPO-MOV.                                         
050700 PCLASIFICAR-MOV-EXIT.                                                    
050800     EXIT.                                                                
050900                                                                          
051000*----------------------------------------------------------------         
051100* ACUMULA CONTADORES, TOTAL, MAXIMO Y MINIMO.                             
051200*----------------------------------------------------------------         
051300 PACUMULAR-ESTADISTICA.                                                   
051400     ADD 1 TO STAT-COUNT.                                                 
051500     ADD TXN-AMOUNT TO STAT-TOTAL.                                        
051600                                                                          
051700     IF STAT-COUNT = 1                                                    
051800         MOVE TXN-AMOUNT TO STAT-MAX                                      
051900         MOVE TXN-AMOUNT TO STAT-MIN                                      
052000     ELSE                                                                 
052100         IF TXN-AMOUNT > STAT-MAX                                         
052200             MOVE TXN-AMOUNT TO STAT-MAX                                  
052300         END-IF                                                           
052400         IF TXN-AMOUNT < STAT-MIN                                         
052500             MOVE TXN-AMOUNT TO STAT-MIN                                  
052600         END-IF                                                           
052700     END-IF.                                                              
052800                                                                          
052900     IF WAL-TIPO-TRANSFER                                                 
053000         ADD 1 TO STAT-TRANSFER-CNT                                       
053100     ELSE                                                                 
053200         IF WAL-TIPO-CASHIN                                               
053300             ADD 1 TO STAT-CASHIN-CNT                                     
053400         ELSE                                                             
053500             IF WAL-TIPO-CASHOUT                                          
053600                 ADD 1 TO STAT-CASHOUT-CNT                                
053700             ELSE                                                         
053800                 ADD 1 TO STAT-OTHER-CNT                                  
053900             END-IF                                                       
054000         END-IF                                                           
054100     END-IF.                                                              
054200 PACUMULAR-ESTADISTICA-EXIT.                                              
054300     EXIT.                                                                
054400                                                                          
054500*----------------------------------------------------------------         
054600* MEDIA = TOTAL / CONTADOR, REDONDEADA A 2 DECIMALES.  EL                 
054700* CONTADOR OTHER SE RECALCULA COMO TOTAL MENOS LOS DEMAS TIPOS,           
054800* COMO MEDIDA DE CUADRE (HA DE COINCIDIR CON EL ACUMULADO EN              
054900* PACUMULAR-ESTADISTICA).                                                 
055000*----------------------------------------------------------------         
055100 PCALCULAR-ESTADISTICAS.                                                  
055200     IF STAT-COUNT = 0                                                    
055300         GO TO PCALCULAR-ESTADISTICAS-EXIT.                               
055400                                                                          
055500     DIVIDE STAT-TOTAL BY STAT-COUNT                                      
055600         GIVING STAT-AVG ROUNDED.                                         
055700                                                                          
055800     COMPUTE STAT-OTHER-CNT ROUNDED =                                     
055900         STAT-COUNT - STAT-TRANSFER-CNT                                   
056000                    - STAT-CASHIN-CNT - STAT-CASHOUT-CNT.                 
056100 PCALCULAR-ESTADISTICAS-EXIT.                                             
056200     EXIT.                                                                
056300                                                                          
056400*----------------------------------------------------------------         
056500* CABECERA, DETALLE, TOTALES Y RESUMEN FINAL DEL LISTADO.  LA             
056600* CABECERA SE IMPRIME AL FINAL DE LA CORRIDA PORQUE EL NUMERO             
056700* TOTAL DE TRANSACCIONES NO SE CONOCE HASTA HABER LEIDO TODO              
056800* EL HISTORICO (IGUAL QUE EL TOTAL DE PANTALLA DEL CAJERO SE              
056900* CALCULABA DESPUES DE RECORRER LOS MOVIMIENTOS).                         
057000*----------------------------------------------------------------         
057100 PIMPRIMIR-CABECERA-RPT.                                                  
057200     PERFORM PCALCULAR-ESTADISTICAS                                       
057300         THRU PCALCULAR-ESTADISTICAS-EXIT.                                
057400                                                                          
057500     WRITE WAL-RPT-LINEA FROM WS-LINEA-TITULO.                            
057600                                                                          
057700     MOVE STAT-COUNT TO WS-LTR-TOTAL.                                     
057800     WRITE WAL-RPT-LINEA FROM WS-LINEA-TOTAL-REG.                         
057900                                                                          
058000     WRITE WAL-RPT-LINEA FROM WS-LINEA-SEPARADORA.                        
058100     WRITE WAL-RPT-LINEA FROM WS-LINEA-CABECERA-COL.                      
058200     WRITE WAL-RPT-LINEA FROM WS-LINEA-SEPARADORA.                        
058300                                                                          
058400     PERFORM PREIMPRIMIR-DETALLE-PASADA                                   
058500         THRU PREIMPRIMIR-DETALLE-PASADA-EXIT.                            
058600                                                                          
058700     WRITE WAL-RPT-LINEA FROM WS-LINEA-SEPARADORA.                        
058800                                                                          
058900     PERFORM PIMPRIMIR-RESUMEN THRU PIMPRIMIR-RESUMEN-EXIT.               
059000 PIMPRIMIR-CABECERA-RPT-EXIT.                                             
059100     EXIT.                                                                
059200                                                                          
059300*----------------------------------------------------------------         
059400* LA LINEA DE DETALLE SE PREPARA Y SE ESCRIBE EN CADA LECTURA             
059500* VALIDA (PTXN-READ-LOOP); ESTE PARRAFO QUEDA COMO PUNTO DE               
059600* ENGANCHE PARA UNA SEGUNDA PASADA SI ALGUN DIA SE NECESITA               
059700* REIMPRIMIR EL DETALLE ORDENADO (HOY NO HACE NADA).                      
059800*----------------------------------------------------------------         
059900 PREIMPRIMIR-DETALLE-PASADA.                                              
060000     CONTINUE.                                                            
060100 PREIMPRIMIR-DETALLE-PASADA-EXIT.                                         
060200     EXIT.                                                                
060300                                                                          
060400*----------------------------------------------------------------         
060500* ESCRIBE UNA LINEA DE DETALLE DEL MOVIMIENTO ACTUAL.                     
060600*----------------------------------------------------------------         
060700 PIMPRIMIR-DETALLE.                                                       
060800     MOVE TXN-ID TO WS-LD-ID.                                             
060900     MOVE TXN-AMOUNT TO WS-LD-AMOUNT.                                     
061000     MOVE TXN-NAME TO WS-LD-NAME.                                         
061100     MOVE WS-TIPO-MOV TO WS-LD-TYPE.                                      
061200     MOVE TXN-DATE TO WS-LD-DATE.                                         
061300     MOVE TXN-FROM-ACCT TO WS-LD-FROM.                                    
061400     MOVE TXN-TO-ACCT TO WS-LD-TO.                                        
061500     WRITE WAL-RPT-LINEA FROM WS-LINEA-DETALLE.                           
061600                                                                          
061700     IF WAL-TRAZA-ACTIVA                                                  
061800         MOVE TXN-AMOUNT TO WS-IMPORTE-COPIA                              
061900         MOVE TXN-ID TO WS-LT-TXN-ID                                      
062000         MOVE WS-IC-ENTERO TO WS-LT-ENTERO                                
062100         MOVE WS-IC-DECIMAL TO WS-LT-DECIMAL                              
062200         DISPLAY WS-LINEA-TRAZA                                           
062300     END-IF.                                                              
062400 PIMPRIMIR-DETALLE-EXIT.                                                  
062500     EXIT.                                                                
062600                                                                          
062700*----------------------------------------------------------------         
062800* BLOQUE DE ESTADISTICAS Y RECHAZADOS AL PIE DEL LISTADO.                 
062900*----------------------------------------------------------------         
063000 PIMPRIMIR-RESUMEN.                                                       
063100     MOVE STAT-COUNT TO WS-LR1-COUNT.                                     
063200     WRITE WAL-RPT-LINEA FROM WS-LINEA-RESUMEN-1.                         
063300                                                                          
063400     MOVE STAT-TOTAL TO WS-LR2-TOTAL.                                     
063500     WRITE WAL-RPT-LINEA FROM WS-LINEA-RESUMEN-2.                         
063600                                                                          
063700     MOVE STAT-AVG TO WS-LR3-AVG.                                         
063800     WRITE WAL-RPT-LINEA FROM WS-LINEA-RESUMEN-3.                         
063900                                                                          
064000     MOVE STAT-MAX TO WS-LR4-MAX.                                         
064100     WRITE WAL-RPT-LINEA FROM WS-LINEA-RESUMEN-4.                         
064200                                                                          
064300     MOVE STAT-MIN TO WS-LR5-MIN.                                         
064400     WRITE WAL-RPT-LINEA FROM WS-LINEA-RESUMEN-5.                         
064500                                                                          
064600     MOVE STAT-TRANSFER-CNT TO WS-LR6-CNT.                                
064700     WRITE WAL-RPT-LINEA FROM WS-LINEA-RESUMEN-6.                         
064800                                                                          
064900     MOVE STAT-CASHIN-CNT TO WS-LR7-CNT.                                  
065000     WRITE WAL-RPT-LINEA FROM WS-LINEA-RESUMEN-7.                         
065100                                                                          
065200     MOVE STAT-CASHOUT-CNT TO WS-LR8-CNT.                                 
065300     WRITE WAL-RPT-LINEA FROM WS-LINEA-RESUMEN-8.                         
065400                                                                          
065500     MOVE STAT-OTHER-CNT TO WS-LR9-CNT.                                   
065600     WRITE WAL-RPT-LINEA FROM WS-LINEA-RESUMEN-9.                         
065700                                                                          
065800     MOVE WS-RECHAZADOS TO WS-LRJ-CNT.                                    
065900     WRITE WAL-RPT-LINEA FROM WS-LINEA-RECHAZADOS.                        
066000 PIMPRIMIR-RESUMEN-EXIT.                                                  
066100     EXIT.                                                                
066200                                                                          
066300 PSYS-ERR.                                                                
066400     DISPLAY "** WALTXNRP - ERROR DE E/S - PROCESO ABORTADO **".          
066500     DISPLAY "TXN=" WS-TXN-STATUS " CTL=" WS-CTL-STATUS                   
066600             " RPT=" WS-RPT-STATUS.                                       
066700     STOP RUN.                                                            
