000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. WALAUTH2.                                                    
000300 AUTHOR. J R MARTINEZ.                                                    
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE MONEDERO ELECTRONICO.         
000500 DATE-WRITTEN. 03/11/93.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.                         
000800*================================================================         
000900* WALAUTH2 - CAMBIO DE PIN DEL MONEDERO ELECTRONICO.                      
001000* SUBPROGRAMA INVOCADO POR CALL DESDE LA APLICACION DE CAJERO /           
001100* OPCIONES DE USUARIO (FUERA DEL ALCANCE DE ESTE MODULO); RECIBE          
001200* EL PIN ACTUAL Y EL PIN NUEVO Y, SI SON VALIDOS, ACTUALIZA EL            
001300* MAESTRO DE USUARIOS.                                                    
001400* SUSTITUYE A LA PANTALLA DE CAMBIO DE CLAVE DEL CAJERO (ANTIGUO          
001500* BANK8), QUE TRABAJABA CONTRA EL FICHERO DE TARJETAS INDEXADO;           
001600* AQUI EL MAESTRO DE USUARIOS ES SECUENCIAL, ASI QUE LA BUSQUEDA          
001700* DEL TITULAR ES UN BARRIDO COMPLETO DEL FICHERO (NO HAY ACCESO           
001800* DIRECTO POR CLAVE COMO TENIA TARJETAS, QUE ERA INDEXADO).               
001900*----------------------------------------------------------------         
002000* ENTRADA / SALIDA DEL SUBPROGRAMA (VER LINKAGE SECTION):                 
002100*   WL-USER-NUMBER  - NUMERO DE MONEDERO DEL TITULAR (11 POS).            
002200*   WL-OLD-PIN      - PIN ACTUAL, TAL COMO LO TECLEO EL USUARIO.          
002300*   WL-NEW-PIN      - PIN NUEVO PROPUESTO.                                
002400*   WL-RESULTADO    - "S"/"N" DEVUELTO AL LLAMANTE.                       
002500*   WL-MOTIVO       - TEXTO EXPLICATIVO CUANDO WL-RESULTADO = "N".        
002600*----------------------------------------------------------------         
002700* HISTORIAL DE MODIFICACIONES                                             
002800*----------------------------------------------------------------         
002900* 1993-03-11 JRM  ALTA INICIAL, A PARTIR DEL CAMBIO DE CLAVE DEL          
003000*                 CAJERO.                                                 
003100* 1993-09-06 JRM  SE ANADE LA VALIDACION DE FORMATO DEL PIN               
003200*                 NUEVO (ANTES SOLO SE COMPROBABA QUE NO FUERA            
003300*                 EN BLANCO).                                             
003400* 1995-11-30 CBM  PETICION 884: EL PIN NUEVO NO PUEDE SER IGUAL           
003500*                 AL ANTIGUO.                                             
003600* 1998-11-30 PLV  MILENIO: REVISION GENERAL DE FECHAS DEL                 
003700*                 PROGRAMA (NO AFECTA A LA LOGICA DE CAMBIO DE            
003800*                 PIN).                                                   
003900* 2000-05-17 PLV  PETICION 2231: EL CONTROL DE INTENTOS                   
004000*                 FALLIDOS QUEDA RETIRADO (ERA PROPIO DE LA               
004100*                 TARJETA FISICA, YA NO APLICA).                          
004200* 2004-02-19 CBM  PETICION 6042: EL PARAMETRO DE ENTRADA PASA A           
004300*                 SER EL NUMERO DE MONEDERO (WL-USER-NUMBER), NO          
004400*                 EL USER-ID INTERNO; LA APLICACION LLAMANTE NO           
004500*                 CONOCE EL USER-ID, IGUAL QUE EN EL LOGIN DE             
004600*                 WALAUTH1.                                               
004700* 2004-09-02 CBM  PETICION 6118: SE RETIRA LA COMPROBACION DE LA          
004800*                 PETICION 884 (PIN NUEVO DISTINTO DEL ANTIGUO);          
004900*                 LA NORMA DE NEGOCIO VIGENTE SOLO EXIGE QUE EL           
005000*                 NUMERO Y EL PIN ACTUAL COINCIDAN Y QUE EL PIN           
005100*                 NUEVO TENGA 4 DIGITOS; UN CLIENTE QUE QUIERE            
005200*                 DEJAR SU PIN COMO ESTABA NO DEBE SER RECHAZADO.         
005300*================================================================         
005400                                                                          
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700*----------------------------------------------------------------         
005800* UPSI-0 HACE DE INTERRUPTOR DE TRAZA EN TIEMPO DE EJECUCION;             
005900* SE ACTIVA DESDE JCL PARA DIAGNOSTICAR INCIDENCIAS SIN TENER             
006000* QUE RECOMPILAR EL PROGRAMA.                                             
006100*----------------------------------------------------------------         
006200 SPECIAL-NAMES.                                                           
006300     UPSI-0 ON STATUS IS WAL-TRAZA-ACTIVA                                 
006400            OFF STATUS IS WAL-TRAZA-INACTIVA.                             
006500                                                                          
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800*----------------------------------------------------------------         
006900* MAESTRO DE USUARIOS, SECUENCIAL, COMPARTIDO CON WALAUTH1 Y EL           
007000* RESTO DE PROGRAMAS DEL MONEDERO (CADA UNO LO ABRE EN EL MODO            
007100* QUE NECESITA; AQUI SE ABRE I-O PORQUE SE REESCRIBE EL PIN).             
007200*----------------------------------------------------------------         
007300     SELECT USER-MASTER ASSIGN TO USRMAST                                 
007400         ORGANIZATION IS SEQUENTIAL                                       
007500         ACCESS MODE IS SEQUENTIAL                                        
007600         FILE STATUS IS WS-USR-STATUS.                                    
007700                                                                          
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000*----------------------------------------------------------------         
008100* EL LAYOUT DEL REGISTRO DE USUARIO (WAL-USER-REC) SE COPIA DE            
008200* WALUSRF PARA QUE TODOS LOS PROGRAMAS QUE TOCAN EL MAESTRO               
008300* COMPARTAN LA MISMA DEFINICION DE CAMPOS.                                
008400*----------------------------------------------------------------         
008500 FD  USER-MASTER                                                          
008600     LABEL RECORD STANDARD.                                               
008700 COPY WALUSRF.                                                            
008800                                                                          
008900 WORKING-STORAGE SECTION.                                                 
009000*----------------------------------------------------------------         
009100* CODIGO DE ESTADO DEL FICHERO DE USUARIOS; "00" ES EXITO, EN             
009200* CUALQUIER OTRO VALOR SE DA EL PROCESO POR ERROR DE E/S.                 
009300*----------------------------------------------------------------         
009400 77 WS-USR-STATUS             PIC X(02).                                  
009500                                                                          
009600*----------------------------------------------------------------         
009700* COPIA DE TRABAJO DEL PIN NUEVO, CON VISTA NUMERICA PARA PODER           
009800* COMPROBAR QUE LAS 4 POSICIONES SON DIGITOS (EL CAMPO DE                 
009900* LINKAGE ES ALFANUMERICO PORQUE ASI LLEGA DE LA APLICACION               
010000* LLAMANTE).                                                              
010100*----------------------------------------------------------------         
010200 01 WS-PIN-NUEVO-COPIA        PIC X(04).                                  
010300 01 WS-PIN-NUEVO-COPIA-R REDEFINES WS-PIN-NUEVO-COPIA.                    
010400     05 WS-PNC-NUMERICO       PIC 9(04).                                  
010500                                                                          
010600*----------------------------------------------------------------         
010700* COPIA DE TRABAJO DEL PIN ACTUAL, SOLO PARA TRAZA (VER                   
010800* PCAMBIAR-PIN-READ); LA VISTA NUMERICA PERMITE VOLCARLA A LA             
010900* LINEA DE TRAZA SIN ARRASTRAR EL SEPARADOR DE GRUPO.                     
011000*----------------------------------------------------------------         
011100 01 WS-PIN-ACTUAL-COPIA       PIC X(04).                                  
011200 01 WS-PIN-ACTUAL-COPIA-R REDEFINES WS-PIN-ACTUAL-COPIA.                  
011300     05 WS-PAC-NUMERICO       PIC 9(04).                                  
011400                                                                          
011500*----------------------------------------------------------------         
011600* COPIA DE TRABAJO DEL NUMERO DE MONEDERO RECIBIDO; LA VISTA              
011700* REDEFINIDA SEPARA EL PREFIJO DE OPERADORA DEL SUFIJO NUMERICO,          
011800* IGUAL QUE USER-NUMBER-R EN WALUSRF.                                     
011900*----------------------------------------------------------------         
012000 01 WS-NUMERO-COPIA           PIC X(11).                                  
012100 01 WS-NUMERO-COPIA-R REDEFINES WS-NUMERO-COPIA.                          
012200     05 WS-NC-PREFIJO         PIC X(02).                                  
012300     05 WS-NC-SUFIJO          PIC 9(09).                                  
012400                                                                          
012500*----------------------------------------------------------------         
012600* LINEA DE TRAZA OPCIONAL (UPSI-0); SOLO SE EMITE CUANDO EL               
012700* OPERADOR LA ACTIVA DESDE JCL.                                           
012800*----------------------------------------------------------------         
012900 01 WS-LINEA-TRAZA.                                                       
013000     05 FILLER                PIC X(16) VALUE                             
013100         "WALAUTH2 TRAZA: ".                                              
013200     05 WS-LT-NUMERO          PIC X(11).                                  
013300     05 FILLER                PIC X(01) VALUE SPACE.                      
013400     05 WS-LT-PIN-ACTUAL      PIC 9(04).                                  
013500     05 FILLER                PIC X(01) VALUE SPACE.                      
013600     05 WS-LT-RESULTADO       PIC X(01).                                  
013700     05 FILLER                PIC X(42) VALUE SPACES.                     
013800                                                                          
013900 01 WS-SWITCHES.                                                          
014000     05 WS-SW-ENCONTRADO      PIC X(01) VALUE "N".                        
014100         88 WAL-USUARIO-ENCONTRADO VALUE "Y".                             
014200                                                                          
014300 LINKAGE SECTION.                                                         
014400*----------------------------------------------------------------         
014500* PARAMETROS RECIBIDOS DE LA APLICACION LLAMANTE, EN EL ORDEN             
014600* DECLARADO EN LA PROCEDURE DIVISION USING.                               
014700*----------------------------------------------------------------         
014800 01 WL-USER-NUMBER            PIC X(11).                                  
014900 01 WL-OLD-PIN                PIC X(04).                                  
015000 01 WL-NEW-PIN                PIC X(04).                                  
015100 01 WL-RESULTADO              PIC X(01).                                  
015200     88 WAL-ACEPTADO          VALUE "S".                                  
015300     88 WAL-RECHAZADO         VALUE "N".                                  
015400 01 WL-MOTIVO                 PIC X(40).                                  
015500                                                                          
015600 PROCEDURE DIVISION USING WL-USER-NUMBER WL-OLD-PIN WL-NEW-PIN            
015700         WL-RESULTADO WL-MOTIVO.                                          
015800*----------------------------------------------------------------         
015900* PARRAFO PRINCIPAL. VALIDA EL FORMATO DEL PIN NUEVO ANTES DE             
016000* TOCAR EL FICHERO; SOLO SI PASA ESA COMPROBACION SE BUSCA AL             
016100* USUARIO Y SE CONTRASTA EL PIN ACTUAL.                                   
016200*----------------------------------------------------------------         
016300 PINICIO.                                                                 
016400     MOVE "N" TO WL-RESULTADO.                                            
016500     MOVE SPACES TO WL-MOTIVO.                                            
016600     MOVE WL-USER-NUMBER TO WS-NUMERO-COPIA.                              
016700     MOVE WL-OLD-PIN TO WS-PIN-ACTUAL-COPIA.                              
016800                                                                          
016900*        EL PIN NUEVO DEBE SER NUMERICO DE 4 POSICIONES; LA               
017000*        APLICACION LLAMANTE SOLO GARANTIZA QUE LLEGAN 4                  
017100*        CARACTERES, NO QUE SEAN DIGITOS.                                 
017200     MOVE WL-NEW-PIN TO WS-PIN-NUEVO-COPIA.                               
017300     IF NOT WS-PNC-NUMERICO NUMERIC                                       
017400         MOVE "PIN NUEVO DEBE SER 4 DIGITOS" TO WL-MOTIVO                 
017500         GO TO PINICIO-EXIT.                                              
017600                                                                          
017700     PERFORM PCAMBIAR-PIN THRU PCAMBIAR-PIN-EXIT.                         
017800 PINICIO-EXIT.                                                            
017900     EXIT PROGRAM.                                                        
018000                                                                          
018100*----------------------------------------------------------------         
018200* BUSCA AL USUARIO EN EL MAESTRO, COMPRUEBA EL PIN ACTUAL Y,              
018300* SI COINCIDE, REESCRIBE EL REGISTRO CON EL PIN NUEVO. EL                 
018400* BARRIDO ES SECUENCIAL PORQUE EL MAESTRO NO TIENE ACCESO                 
018500* DIRECTO (VER COMENTARIO DE FILE-CONTROL).                               
018600*----------------------------------------------------------------         
018700 PCAMBIAR-PIN.                                                            
018800     MOVE "N" TO WS-SW-ENCONTRADO.                                        
018900                                                                          
019000     OPEN I-O USER-MASTER.                                                
019100     IF WS-USR-STATUS NOT = "00"                                          
019200         GO TO PSYS-ERR.                                                  
019300                                                                          
019400 PCAMBIAR-PIN-READ.                                                       
019500     READ USER-MASTER NEXT RECORD                                         
019600         AT END GO TO PCAMBIAR-PIN-FIN.                                   
019700*        SE DESCARTA CUALQUIER REGISTRO CUYO NUMERO DE MONEDERO           
019800*        NO SEA EL RECIBIDO; EL BARRIDO CONTINUA HASTA                    
019900*        ENCONTRARLO O LLEGAR A FIN DE FICHERO.                           
020000     IF USER-NUMBER NOT = WL-USER-NUMBER                                  
020100         GO TO PCAMBIAR-PIN-READ.                                         
020200                                                                          
020300     MOVE "S" TO WS-SW-ENCONTRADO.                                        
020400     IF USER-PIN NOT = WL-OLD-PIN                                         
020500         MOVE "PIN ACTUAL INCORRECTO" TO WL-MOTIVO                        
020600         GO TO PCAMBIAR-PIN-FIN.                                          
020700                                                                          
020800*        PIN ACTUAL CORRECTO: SE GRABA EL PIN NUEVO EN EL MISMO           
020900*        REGISTRO (REWRITE, NO SE MUEVE DE POSICION EN EL                 
021000*        FICHERO).                                                        
021100     MOVE WL-NEW-PIN TO USER-PIN.                                         
021200     REWRITE WAL-USER-REC.                                                
021300     IF WS-USR-STATUS NOT = "00"                                          
021400         GO TO PSYS-ERR.                                                  
021500                                                                          
021600     MOVE "S" TO WL-RESULTADO.                                            
021700                                                                          
021800 PCAMBIAR-PIN-FIN.                                                        
021900     CLOSE USER-MASTER.                                                   
022000     IF NOT WAL-USUARIO-ENCONTRADO                                        
022100         MOVE "USUARIO NO ENCONTRADO" TO WL-MOTIVO.                       
022200                                                                          
022300*        TRAZA OPCIONAL (UPSI-0): NUMERO DE MONEDERO, PIN ACTUAL          
022400*        TAL COMO SE RECIBIO Y RESULTADO DEVUELTO AL LLAMANTE.            
022500     IF WAL-TRAZA-ACTIVA                                                  
022600         MOVE WL-USER-NUMBER TO WS-LT-NUMERO                              
022700         MOVE WS-PAC-NUMERICO TO WS-LT-PIN-ACTUAL                         
022800         MOVE WL-RESULTADO TO WS-LT-RESULTADO                             
022900         DISPLAY WS-LINEA-TRAZA                                           
023000     END-IF.                                                              
023100 PCAMBIAR-PIN-EXIT.                                                       
023200     EXIT.                                                                
023300                                                                          
023400*----------------------------------------------------------------         
023500* ERROR DE E/S IRRECUPERABLE SOBRE EL MAESTRO DE USUARIOS; SE             
023600* AVISA POR CONSOLA Y SE DEVUELVE RECHAZO AL LLAMANTE.                    
023700*----------------------------------------------------------------         
023800 PSYS-ERR.                                                                
023900     DISPLAY "** WALAUTH2 - ERROR DE E/S - USR=" WS-USR-STATUS.           
024000     MOVE "N" TO WL-RESULTADO.                                            
024100     MOVE "ERROR INTERNO" TO WL-MOTIVO.                                   
024200     EXIT PROGRAM.                                                        
