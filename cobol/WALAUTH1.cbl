000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. WALAUTH1.                                                    
000300 AUTHOR. J R MARTINEZ.                                                    
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE MONEDERO ELECTRONICO.         
000500 DATE-WRITTEN. 02/19/93.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.                         
000800*================================================================         
000900* WALAUTH1 - ALTA DE USUARIO Y VALIDACION DE ENTRADA (LOGIN) DEL          
001000* MONEDERO ELECTRONICO.  SUBPROGRAMA INVOCADO POR CALL DESDE LA           
001100* APLICACION DE CAJERO / ALTA DE CLIENTES (FUERA DEL ALCANCE DE           
001200* ESTE MODULO); SEGUN WL-FUNCION VALIDA UNA ALTA DE USUARIO               
001300* NUEVO O UNA ENTRADA CON NUMERO DE MOVIL + PIN.                          
001400* SUSTITUYE A LA LECTURA DE TARJETA/PIN DEL CAJERO (ANTIGUO               
001500* BANK1); LA TARJETA FISICA DESAPARECE, EL USUARIO SE                     
001600* IDENTIFICA POR SU NUMERO DE MOVIL.                                      
001700*----------------------------------------------------------------         
001800* ENTRADA / SALIDA DEL SUBPROGRAMA (VER LINKAGE SECTION):                 
001900*   WL-FUNCION     - "A" ALTA DE USUARIO, "L" ENTRADA (LOGIN).            
002000*   WL-USER-NAME,                                                         
002100*   WL-USER-EMAIL,                                                        
002200*   WL-USER-NUMBER,                                                       
002300*   WL-USER-PIN    - SOLO SE RELLENAN LOS QUE NECESITA CADA               
002400*                    FUNCION (EL ALTA LOS USA TODOS, EL LOGIN             
002500*                    SOLO NUMERO Y PIN).                                  
002600*   WL-USER-ID     - DEVUELTO EN EL ALTA (NUEVO) Y EN EL LOGIN            
002700*                    (EL DEL TITULAR ENCONTRADO).                         
002800*   WL-RESULTADO,                                                         
002900*   WL-MOTIVO      - "S"/"N" Y TEXTO EXPLICATIVO, IGUAL QUE EN            
003000*                    EL RESTO DE SUBPROGRAMAS DEL MONEDERO.               
003100*----------------------------------------------------------------         
003200* HISTORIAL DE MODIFICACIONES                                             
003300*----------------------------------------------------------------         
003400* 1993-02-19 JRM  ALTA INICIAL, A PARTIR DE LA LECTURA DE                 
003500*                 TARJETA/PIN DEL CAJERO.                                 
003600* 1993-06-04 JRM  SE ANADE LA VALIDACION DE ALTA DE USUARIO               
003700*                 NUEVO (ANTES SOLO HABIA ENTRADA DE TARJETA              
003800*                 YA EMITIDA).                                            
003900* 1994-09-12 CBM  SE RECHAZAN ALTAS CON NUMERO DE MOVIL                   
004000*                 DUPLICADO.                                              
004100* 1995-03-08 CBM  EL ALTA CREA TAMBIEN EL REGISTRO DE SALDO A             
004200*                 CERO; ANTES HABIA QUE DAR DE ALTA EL SALDO              
004300*                 EN UN PASO APARTE.                                      
004400* 1998-11-30 PLV  MILENIO: REVISION GENERAL DE FECHAS DEL                 
004500*                 PROGRAMA (NO AFECTA A LA LOGICA DE ALTA NI              
004600*                 DE ENTRADA).                                            
004700* 2000-05-17 PLV  PETICION 2231: EL CONTROL DE INTENTOS                   
004800*                 FALLIDOS DE PIN QUEDA RETIRADO (ERA PROPIO              
004900*                 DE LA TARJETA FISICA, YA NO APLICA).                    
005000* 2003-02-04 CBM  PETICION 5301: TRAZA OPCIONAL (UPSI-0) DEL              
005100*                 ALTA Y DEL LOGIN, A PETICION DE EXPLOTACION             
005200*                 PARA DIAGNOSTICAR RECLAMACIONES DE CLIENTES             
005300*                 QUE DICEN "NO PUEDO ENTRAR".                            
005400* 2005-07-21 PLV  PETICION 6640: EL MENSAJE DE LOGIN FALLIDO SE           
005500*                 UNIFICA A "USUARIO O PIN INCORRECTO" TANTO SI           
005600*                 EL NUMERO NO EXISTE COMO SI EL PIN NO                   
005700*                 COINCIDE (ANTES SE DISTINGUIAN LOS DOS CASOS,           
005800*                 LO QUE FACILITABA PROBAR NUMEROS AL AZAR).              
005900*================================================================         
006000                                                                          
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300*----------------------------------------------------------------         
006400* UPSI-0 ES EL INTERRUPTOR DE TRAZA, IGUAL QUE EN EL RESTO DE             
006500* PROGRAMAS DEL MONEDERO; SE ACTIVA DESDE JCL SIN RECOMPILAR.             
006600*----------------------------------------------------------------         
006700 SPECIAL-NAMES.                                                           
006800     UPSI-0 ON STATUS IS WAL-TRAZA-ACTIVA                                 
006900            OFF STATUS IS WAL-TRAZA-INACTIVA.                             
007000                                                                          
007100 INPUT-OUTPUT SECTION.                                                    
007200 FILE-CONTROL.                                                            
007300*----------------------------------------------------------------         
007400* MAESTRO DE USUARIOS (ALTA/LOGIN) Y FICHERO DE SALDOS (SOLO SE           
007500* TOCA EN EL ALTA, PARA CREAR EL SALDO INICIAL A CERO). AMBOS             
007600* SECUENCIALES, COMPARTIDOS CON EL RESTO DE PROGRAMAS.                    
007700*----------------------------------------------------------------         
007800*        USRMAST Y BALFILE SON NOMBRES LOGICOS; LA ASIGNACION             
007900*        FISICA (DD/UNIDAD/DISCO) SE RESUELVE EN EL JCL DE                
008000*        EJECUCION, NO EN EL PROGRAMA.                                    
008100     SELECT USER-MASTER ASSIGN TO USRMAST                                 
008200         ORGANIZATION IS SEQUENTIAL                                       
008300         ACCESS MODE IS SEQUENTIAL                                        
008400         FILE STATUS IS WS-USR-STATUS.                                    
008500                                                                          
008600     SELECT BALANCE-FILE ASSIGN TO BALFILE                                
008700         ORGANIZATION IS SEQUENTIAL                                       
008800         ACCESS MODE IS SEQUENTIAL                                        
008900         FILE STATUS IS WS-BAL-STATUS.                                    
009000                                                                          
009100 DATA DIVISION.                                                           
009200 FILE SECTION.                                                            
009300*----------------------------------------------------------------         
009400* LAYOUT DEL MAESTRO DE USUARIOS, COMPARTIDO VIA COPY CON TODOS           
009500* LOS PROGRAMAS QUE LO LEEN O ESCRIBEN. VER WALUSRF PARA LA               
009600* DESCRIPCION COMPLETA DE CADA CAMPO DEL REGISTRO.                        
009700*----------------------------------------------------------------         
009800 FD  USER-MASTER                                                          
009900     LABEL RECORD STANDARD.                                               
010000 COPY WALUSRF.                                                            
010100                                                                          
010200*----------------------------------------------------------------         
010300* LAYOUT DEL FICHERO DE SALDOS; AQUI SOLO SE ESCRIBE EL                   
010400* REGISTRO INICIAL DEL TITULAR NUEVO (SALDO CERO). LOS                    
010500* ABONOS/CARGOS POSTERIORES LOS HACEN OTROS PROGRAMAS                     
010600* (WALCSHIN, WALCSHXF).                                                   
010700*----------------------------------------------------------------         
010800 FD  BALANCE-FILE                                                         
010900     LABEL RECORD STANDARD.                                               
011000 COPY WALBALF.                                                            
011100                                                                          
011200 WORKING-STORAGE SECTION.                                                 
011300*----------------------------------------------------------------         
011400* CODIGOS DE ESTADO DE LOS DOS FICHEROS MANEJADOS EN ESTE                 
011500* PROGRAMA; "00" ES EXITO, "35" FICHERO INEXISTENTE (PRIMERA              
011600* ALTA DEL DIA, VER PVALIDAR-ALTA), CUALQUIER OTRO ES ERROR.              
011700*----------------------------------------------------------------         
011800 77 WS-USR-STATUS             PIC X(02).                                  
011900 77 WS-BAL-STATUS             PIC X(02).                                  
012000                                                                          
012100*----------------------------------------------------------------         
012200* ACUMULADORES DE BARRIDO PARA CALCULAR EL SIGUIENTE USER-ID Y            
012300* BAL-ID LIBRES (EL FICHERO ES SECUENCIAL, NO HAY GENERADOR DE            
012400* CLAVE NI ACCESO DIRECTO POR CLAVE MAXIMA).                              
012500*----------------------------------------------------------------         
012600 01 WS-ULTIMO-USER-ID         PIC 9(09) COMP.                             
012700 01 WS-ULTIMO-BAL-ID          PIC 9(09) COMP.                             
012800 01 WS-CONTADOR-ARROBA        PIC 9(03) COMP.                             
012900                                                                          
013000*----------------------------------------------------------------         
013100* INTERRUPTORES DE UN SOLO USO POR LLAMADA; SE PONEN A "N" AL             
013200* ENTRAR EN EL PARRAFO QUE LOS USA Y SE DEJAN EN EL VALOR QUE             
013300* CORRESPONDA AL SALIR.                                                   
013400*----------------------------------------------------------------         
013500 01 WS-SWITCHES.                                                          
013600     05 WS-SW-CAMPOS-OK       PIC X(01) VALUE "N".                        
013700         88 WAL-CAMPOS-OK     VALUE "Y".                                  
013800     05 WS-SW-DUPLICADO       PIC X(01) VALUE "N".                        
013900         88 WAL-DUPLICADO-SI  VALUE "Y".                                  
014000     05 WS-SW-LOGIN-OK        PIC X(01) VALUE "N".                        
014100         88 WAL-LOGIN-OK      VALUE "Y".                                  
014200                                                                          
014300*----------------------------------------------------------------         
014400* COPIA DE TRABAJO DEL NUMERO DE MOVIL RECIBIDO. LA VISTA -R              
014500* COMPRUEBA QUE SON 11 DIGITOS; LA VISTA -R2 SEPARA PREFIJO DE            
014600* OPERADORA Y SUFIJO, IGUAL QUE USER-NUMBER-R EN WALUSRF, PARA            
014700* PODER VOLCAR SOLO EL SUFIJO A LA LINEA DE TRAZA.                        
014800*----------------------------------------------------------------         
014900 01 WS-NUMERO-COPIA           PIC X(11).                                  
015000 01 WS-NUMERO-COPIA-R REDEFINES WS-NUMERO-COPIA.                          
015100     05 WS-NUMERO-COPIA-N     PIC 9(11).                                  
015200 01 WS-NUMERO-COPIA-R2 REDEFINES WS-NUMERO-COPIA.                         
015300     05 WS-NC-PREFIJO         PIC X(02).                                  
015400     05 WS-NC-SUFIJO          PIC 9(09).                                  
015500                                                                          
015600*----------------------------------------------------------------         
015700* COPIA DE TRABAJO DEL PIN RECIBIDO, CON VISTA NUMERICA PARA              
015800* VALIDAR FORMATO (4 DIGITOS).                                            
015900*----------------------------------------------------------------         
016000 01 WS-PIN-COPIA              PIC X(04).                                  
016100 01 WS-PIN-COPIA-R REDEFINES WS-PIN-COPIA.                                
016200     05 WS-PIN-COPIA-N        PIC 9(04).                                  
016300                                                                          
016400*----------------------------------------------------------------         
016500* LINEA DE TRAZA OPCIONAL (UPSI-0), COMUN AL ALTA Y AL LOGIN.             
016600*----------------------------------------------------------------         
016700 01 WS-LINEA-TRAZA.                                                       
016800*        LITERAL FIJO QUE IDENTIFICA EL PROGRAMA EN EL LISTADO            
016900*        DE CONSOLA CUANDO VARIOS SUBPROGRAMAS TRAZAN A LA VEZ.           
017000     05 FILLER                PIC X(16) VALUE                             
017100         "WALAUTH1 TRAZA: ".                                              
017200*        "A" O "L", COPIA DE WL-FUNCION.                                  
017300     05 WS-LT-FUNCION         PIC X(01).                                  
017400     05 FILLER                PIC X(01) VALUE SPACE.                      
017500*        SOLO EL SUFIJO NUMERICO DEL MOVIL, NO EL PREFIJO DE              
017600*        OPERADORA (ASI LA TRAZA QUEDA MAS CORTA Y LEGIBLE).              
017700     05 WS-LT-SUFIJO          PIC 9(09).                                  
017800     05 FILLER                PIC X(01) VALUE SPACE.                      
017900     05 WS-LT-USER-ID         PIC 9(09).                                  
018000     05 FILLER                PIC X(01) VALUE SPACE.                      
018100     05 WS-LT-RESULTADO       PIC X(01).                                  
018200     05 FILLER                PIC X(38) VALUE SPACES.                     
018300                                                                          
018400 LINKAGE SECTION.                                                         
018500*----------------------------------------------------------------         
018600* PARAMETROS RECIBIDOS DE LA APLICACION LLAMANTE, EN EL ORDEN             
018700* DECLARADO EN LA PROCEDURE DIVISION USING.                               
018800*----------------------------------------------------------------         
018900*        "A" = ALTA DE USUARIO, "L" = LOGIN; CUALQUIER OTRO               
019000*        VALOR SE RECHAZA EN PINICIO SIN PERFORM A NADA.                  
019100 01 WL-FUNCION                PIC X(01).                                  
019200     88 WAL-FUNCION-ALTA      VALUE "A".                                  
019300     88 WAL-FUNCION-LOGIN     VALUE "L".                                  
019400*        SOLO SE USA EN EL ALTA.                                          
019500 01 WL-USER-NAME               PIC X(30).                                 
019600*        SOLO SE USA EN EL ALTA.                                          
019700 01 WL-USER-EMAIL              PIC X(40).                                 
019800*        SE USA EN ALTA (DATO A GRABAR) Y EN LOGIN (CLAVE DE              
019900*        BUSQUEDA).                                                       
020000 01 WL-USER-NUMBER             PIC X(11).                                 
020100*        SE USA EN ALTA (DATO A GRABAR) Y EN LOGIN (CONTRASTE             
020200*        CONTRA EL PIN GRABADO).                                          
020300 01 WL-USER-PIN                PIC X(04).                                 
020400*        DE SALIDA: USER-ID ASIGNADO (ALTA) O ENCONTRADO                  
020500*        (LOGIN); CERO SI LA OPERACION NO PROSPERA.                       
020600 01 WL-USER-ID                 PIC 9(09).                                 
020700 01 WL-RESULTADO               PIC X(01).                                 
020800     88 WAL-ACEPTADO           VALUE "S".                                 
020900     88 WAL-RECHAZADO          VALUE "N".                                 
021000 01 WL-MOTIVO                  PIC X(40).                                 
021100                                                                          
021200 PROCEDURE DIVISION USING WL-FUNCION WL-USER-NAME WL-USER-EMAIL           
021300         WL-USER-NUMBER WL-USER-PIN WL-USER-ID WL-RESULTADO               
021400         WL-MOTIVO.                                                       
021500*----------------------------------------------------------------         
021600* ESQUEMA GENERAL DEL MODULO:                                             
021700*   PINICIO              - DESPACHA SEGUN WL-FUNCION Y TRAZA.             
021800*     PVALIDAR-ALTA       - ALTA DE USUARIO NUEVO.                        
021900*       PVALIDAR-CAMPOS-ALTA                                              
022000*       PBUSCAR-DUPLICADO                                                 
022100*       PHALLAR-ULTIMO-USER-ID                                            
022200*       PHALLAR-ULTIMO-BAL-ID                                             
022300*     PVALIDAR-LOGIN      - ENTRADA POR NUMERO + PIN.                     
022400*   PSYS-ERR              - SALIDA COMUN DE ERROR DE E/S.                 
022500*----------------------------------------------------------------         
022600* PARRAFO PRINCIPAL. DESPACHA SEGUN WL-FUNCION; CUALQUIER OTRO            
022700* VALOR SE RECHAZA SIN TOCAR FICHERO (ERROR DE LA APLICACION              
022800* LLAMANTE, NO DEL USUARIO FINAL).                                        
022900*----------------------------------------------------------------         
023000 PINICIO.                                                                 
023100     MOVE "N" TO WL-RESULTADO.                                            
023200     MOVE SPACES TO WL-MOTIVO.                                            
023300                                                                          
023400     IF WAL-FUNCION-ALTA                                                  
023500         PERFORM PVALIDAR-ALTA THRU PVALIDAR-ALTA-EXIT                    
023600     ELSE                                                                 
023700         IF WAL-FUNCION-LOGIN                                             
023800             PERFORM PVALIDAR-LOGIN THRU PVALIDAR-LOGIN-EXIT              
023900         ELSE                                                             
024000             MOVE "FUNCION NO RECONOCIDA" TO WL-MOTIVO                    
024100         END-IF                                                           
024200     END-IF.                                                              
024300                                                                          
024400*        TRAZA OPCIONAL (UPSI-0): FUNCION, SUFIJO DEL NUMERO DE           
024500*        MOVIL, USER-ID DEVUELTO Y RESULTADO FINAL.                       
024600     IF WAL-TRAZA-ACTIVA                                                  
024700         MOVE WL-FUNCION TO WS-LT-FUNCION                                 
024800         MOVE WL-USER-NUMBER TO WS-NUMERO-COPIA                           
024900         MOVE WS-NC-SUFIJO TO WS-LT-SUFIJO                                
025000         MOVE WL-USER-ID TO WS-LT-USER-ID                                 
025100         MOVE WL-RESULTADO TO WS-LT-RESULTADO                             
025200         DISPLAY WS-LINEA-TRAZA                                           
025300     END-IF.                                                              
025400                                                                          
025500     EXIT PROGRAM.                                                        
025600                                                                          
025700*----------------------------------------------------------------         
025800* ALTA DE USUARIO NUEVO. ORDEN: VALIDAR FORMATO DE CAMPOS,                
025900* COMPROBAR QUE EL NUMERO DE MOVIL NO ESTA YA DADO DE ALTA,               
026000* ASIGNAR USER-ID Y BAL-ID SIGUIENTES, Y ESCRIBIR AMBOS                   
026100* REGISTROS (USUARIO Y SALDO INICIAL A CERO).                             
026200*----------------------------------------------------------------         
026300 PVALIDAR-ALTA.                                                           
026400     PERFORM PVALIDAR-CAMPOS-ALTA THRU PVALIDAR-CAMPOS-ALTA-EXIT.         
026500     IF NOT WAL-CAMPOS-OK                                                 
026600         GO TO PVALIDAR-ALTA-EXIT.                                        
026700                                                                          
026800     PERFORM PBUSCAR-DUPLICADO THRU PBUSCAR-DUPLICADO-EXIT.               
026900     IF WAL-DUPLICADO-SI                                                  
027000         MOVE "NUMERO DE MOVIL YA DADO DE ALTA" TO WL-MOTIVO              
027100         GO TO PVALIDAR-ALTA-EXIT.                                        
027200                                                                          
027300*        USER-ID Y BAL-ID SE ASIGNAN POR SEPARADO PORQUE, EN              
027400*        PRINCIPIO, NO TIENEN POR QUE COINCIDIR NUMERICAMENTE             
027500*        (AUNQUE EN LA PRACTICA SIEMPRE LO HACEN, AL CREARSE              
027600*        SIEMPRE UN SALDO POR CADA USUARIO Y NINGUNO MAS).                
027700     PERFORM PHALLAR-ULTIMO-USER-ID                                       
027800         THRU PHALLAR-ULTIMO-USER-ID-EXIT.                                
027900     PERFORM PHALLAR-ULTIMO-BAL-ID                                        
028000         THRU PHALLAR-ULTIMO-BAL-ID-EXIT.                                 
028100                                                                          
028200     ADD 1 TO WS-ULTIMO-USER-ID.                                          
028300     MOVE WS-ULTIMO-USER-ID TO WL-USER-ID.                                
028400                                                                          
028500*        OPEN EXTEND SOBRE UN FICHERO QUE TODAVIA NO EXISTE               
028600*        DEVUELVE "35"; ES EL CASO DE LA PRIMERISIMA ALTA, SE             
028700*        CREA EL FICHERO VACIO CON OPEN OUTPUT Y SE REINTENTA.            
028800     OPEN EXTEND USER-MASTER.                                             
028900     IF WS-USR-STATUS = "35"                                              
029000         CLOSE USER-MASTER                                                
029100         OPEN OUTPUT USER-MASTER                                          
029200         CLOSE USER-MASTER                                                
029300         OPEN EXTEND USER-MASTER                                          
029400     END-IF.                                                              
029500     IF WS-USR-STATUS NOT = "00"                                          
029600         GO TO PSYS-ERR.                                                  
029700                                                                          
029800*        VOLCADO CAMPO A CAMPO DEL REGISTRO NUEVO; NO SE USA              
029900*        MOVE CORRESPONDING PORQUE LOS NOMBRES DE LINKAGE Y DE            
030000*        FICHERO NO COINCIDEN EN TODOS LOS CAMPOS.                        
030100     MOVE WS-ULTIMO-USER-ID TO USER-ID.                                   
030200     MOVE WL-USER-NAME TO USER-NAME.                                      
030300     MOVE WL-USER-EMAIL TO USER-EMAIL.                                    
030400     MOVE WL-USER-NUMBER TO USER-NUMBER.                                  
030500     MOVE WL-USER-PIN TO USER-PIN.                                        
030600     WRITE WAL-USER-REC.                                                  
030700     CLOSE USER-MASTER.                                                   
030800     IF WS-USR-STATUS NOT = "00"                                          
030900         GO TO PSYS-ERR.                                                  
031000                                                                          
031100*        EL SALDO INICIAL SE CREA EN EL MISMO ALTA (PETICION              
031200*        DE 1995, VER HISTORIAL); EL TITULAR NO EXISTE PARA EL            
031300*        RESTO DE PROGRAMAS HASTA QUE TIENE AMBOS REGISTROS.              
031400     ADD 1 TO WS-ULTIMO-BAL-ID.                                           
031500     OPEN EXTEND BALANCE-FILE.                                            
031600     IF WS-BAL-STATUS = "35"                                              
031700         CLOSE BALANCE-FILE                                               
031800         OPEN OUTPUT BALANCE-FILE                                         
031900         CLOSE BALANCE-FILE                                               
032000         OPEN EXTEND BALANCE-FILE                                         
032100     END-IF.                                                              
032200     IF WS-BAL-STATUS NOT = "00"                                          
032300         GO TO PSYS-ERR.                                                  
032400                                                                          
032500     MOVE SPACES TO WAL-BAL-REC.                                          
032600     MOVE WS-ULTIMO-BAL-ID TO BAL-ID.                                     
032700     MOVE WS-ULTIMO-USER-ID TO BAL-USER-ID.                               
032800     MOVE 0 TO BAL-AMOUNT.                                                
032900     WRITE WAL-BAL-REC.                                                   
033000     CLOSE BALANCE-FILE.                                                  
033100     IF WS-BAL-STATUS NOT = "00"                                          
033200         GO TO PSYS-ERR.                                                  
033300                                                                          
033400     MOVE "S" TO WL-RESULTADO.                                            
033500 PVALIDAR-ALTA-EXIT.                                                      
033600     EXIT.                                                                
033700                                                                          
033800*----------------------------------------------------------------         
033900* VALIDACION DE FORMATO DE CAMPOS DEL ALTA: NOMBRE NO EN                  
034000* BLANCO, EMAIL CON ARROBA, NUMERO DE MOVIL DE 11 DIGITOS Y               
034100* PIN DE 4 DIGITOS. CUALQUIER FALLO CORTA LA CADENA Y DEJA EL             
034200* MOTIVO EN WL-MOTIVO.                                                    
034300*----------------------------------------------------------------         
034400 PVALIDAR-CAMPOS-ALTA.                                                    
034500     MOVE "N" TO WS-SW-CAMPOS-OK.                                         
034600                                                                          
034700     IF WL-USER-NAME = SPACES                                             
034800         MOVE "NOMBRE EN BLANCO" TO WL-MOTIVO                             
034900         GO TO PVALIDAR-CAMPOS-ALTA-EXIT.                                 
035000                                                                          
035100*        NO SE VALIDA LA FORMA COMPLETA DE UN EMAIL, SOLO QUE             
035200*        CONTENGA UNA ARROBA; ES LA MISMA COMPROBACION MINIMA             
035300*        QUE USABA EL ALTA DE CLIENTE DEL CAJERO.                         
035400     MOVE 0 TO WS-CONTADOR-ARROBA.                                        
035500     INSPECT WL-USER-EMAIL TALLYING WS-CONTADOR-ARROBA                    
035600         FOR ALL "@".                                                     
035700     IF WS-CONTADOR-ARROBA = 0                                            
035800         MOVE "EMAIL SIN ARROBA" TO WL-MOTIVO                             
035900         GO TO PVALIDAR-CAMPOS-ALTA-EXIT.                                 
036000                                                                          
036100*        SE COMPRUEBA QUE LAS 11 POSICIONES SEAN DIGITOS; NO SE           
036200*        VALIDA PREFIJO DE OPERADORA CONCRETO (CAMBIAN CON EL             
036300*        TIEMPO Y NO ES COSA DE ESTE PROGRAMA MANTENER LA                 
036400*        LISTA).                                                          
036500     MOVE WL-USER-NUMBER TO WS-NUMERO-COPIA.                              
036600     IF NOT WS-NUMERO-COPIA-N NUMERIC                                     
036700         MOVE "NUMERO DE MOVIL DEBE SER 11 DIGITOS"                       
036800             TO WL-MOTIVO                                                 
036900         GO TO PVALIDAR-CAMPOS-ALTA-EXIT.                                 
037000                                                                          
037100*        EL PIN DE ALTA NO SE COMPARA CONTRA NADA (NO HAY PIN             
037200*        ANTERIOR); SOLO SE EXIGE QUE SEAN 4 DIGITOS, IGUAL               
037300*        QUE EL PIN NUEVO EN EL CAMBIO DE PIN DE WALAUTH2.                
037400     MOVE WL-USER-PIN TO WS-PIN-COPIA.                                    
037500     IF NOT WS-PIN-COPIA-N NUMERIC                                        
037600         MOVE "PIN DEBE SER 4 DIGITOS" TO WL-MOTIVO                       
037700         GO TO PVALIDAR-CAMPOS-ALTA-EXIT.                                 
037800                                                                          
037900     MOVE "S" TO WS-SW-CAMPOS-OK.                                         
038000 PVALIDAR-CAMPOS-ALTA-EXIT.                                               
038100     EXIT.                                                                
038200                                                                          
038300*----------------------------------------------------------------         
038400* COMPRUEBA SI EL NUMERO DE MOVIL YA ESTA DADO DE ALTA, CON UN            
038500* BARRIDO COMPLETO DEL MAESTRO (SECUENCIAL, SIN CLAVE                     
038600* ALTERNATIVA POR NUMERO).  SI EL FICHERO AUN NO EXISTE ("35")            
038700* NO PUEDE HABER DUPLICADOS, SE SIGUE SIN MARCAR NADA.                    
038800*----------------------------------------------------------------         
038900 PBUSCAR-DUPLICADO.                                                       
039000     MOVE "N" TO WS-SW-DUPLICADO.                                         
039100                                                                          
039200     OPEN INPUT USER-MASTER.                                              
039300     IF WS-USR-STATUS = "35"                                              
039400         GO TO PBUSCAR-DUPLICADO-EXIT.                                    
039500     IF WS-USR-STATUS NOT = "00"                                          
039600         GO TO PSYS-ERR.                                                  
039700                                                                          
039800*        BARRIDO REGISTRO A REGISTRO; EN CUANTO APARECE EL                
039900*        NUMERO SE CORTA EL BARRIDO (NO HACE FALTA SEGUIR, EL             
040000*        NUMERO ES UNICO POR CONSTRUCCION).                               
040100 PBUSCAR-DUPLICADO-READ.                                                  
040200     READ USER-MASTER NEXT RECORD                                         
040300         AT END GO TO PBUSCAR-DUPLICADO-FIN.                              
040400     IF USER-NUMBER = WL-USER-NUMBER                                      
040500         MOVE "S" TO WS-SW-DUPLICADO                                      
040600         GO TO PBUSCAR-DUPLICADO-FIN                                      
040700     END-IF.                                                              
040800     GO TO PBUSCAR-DUPLICADO-READ.                                        
040900                                                                          
041000 PBUSCAR-DUPLICADO-FIN.                                                   
041100     CLOSE USER-MASTER.                                                   
041200 PBUSCAR-DUPLICADO-EXIT.                                                  
041300     EXIT.                                                                
041400                                                                          
041500*----------------------------------------------------------------         
041600* ENTRADA DE USUARIO (LOGIN) POR NUMERO DE MOVIL + PIN. SE                
041700* ACEPTA SOLO SI AMBOS COINCIDEN EN EL MISMO REGISTRO; EL                 
041800* MENSAJE DE RECHAZO ES GENERICO ("USUARIO O PIN INCORRECTO")             
041900* PARA NO REVELAR SI EL NUMERO EXISTE O NO.                               
042000*----------------------------------------------------------------         
042100 PVALIDAR-LOGIN.                                                          
042200     MOVE "N" TO WS-SW-LOGIN-OK.                                          
042300     MOVE 0 TO WL-USER-ID.                                                
042400                                                                          
042500     OPEN INPUT USER-MASTER.                                              
042600     IF WS-USR-STATUS = "35"                                              
042700         MOVE "USUARIO O PIN INCORRECTO" TO WL-MOTIVO                     
042800         GO TO PVALIDAR-LOGIN-EXIT.                                       
042900     IF WS-USR-STATUS NOT = "00"                                          
043000         GO TO PSYS-ERR.                                                  
043100                                                                          
043200*        NUMERO Y PIN TIENEN QUE COINCIDIR EN EL MISMO                    
043300*        REGISTRO; NO SE COMPRUEBAN POR SEPARADO (ESO                     
043400*        PERMITIRIA A UN ATACANTE SABER SI EL NUMERO EXISTE               
043500*        PROBANDO PINES AL AZAR).                                         
043600 PVALIDAR-LOGIN-READ.                                                     
043700     READ USER-MASTER NEXT RECORD                                         
043800         AT END GO TO PVALIDAR-LOGIN-FIN.                                 
043900     IF USER-NUMBER = WL-USER-NUMBER                                      
044000         AND USER-PIN = WL-USER-PIN                                       
044100         MOVE USER-ID TO WL-USER-ID                                       
044200         MOVE "S" TO WS-SW-LOGIN-OK                                       
044300         GO TO PVALIDAR-LOGIN-FIN                                         
044400     END-IF.                                                              
044500     GO TO PVALIDAR-LOGIN-READ.                                           
044600                                                                          
044700 PVALIDAR-LOGIN-FIN.                                                      
044800     CLOSE USER-MASTER.                                                   
044900                                                                          
045000     IF WAL-LOGIN-OK                                                      
045100         MOVE "S" TO WL-RESULTADO                                         
045200     ELSE                                                                 
045300         MOVE "USUARIO O PIN INCORRECTO" TO WL-MOTIVO                     
045400     END-IF.                                                              
045500 PVALIDAR-LOGIN-EXIT.                                                     
045600     EXIT.                                                                
045700                                                                          
045800*----------------------------------------------------------------         
045900* OBTIENE EL MAYOR USER-ID YA EMITIDO, BARRIENDO EL MAESTRO               
046000* COMPLETO (NO HAY CONTADOR DE CLAVE EN UN FICHERO SECUENCIAL).           
046100* SI EL FICHERO NO EXISTE ("35") EL PRIMER USER-ID SERA 1.                
046200*----------------------------------------------------------------         
046300 PHALLAR-ULTIMO-USER-ID.                                                  
046400     MOVE 0 TO WS-ULTIMO-USER-ID.                                         
046500                                                                          
046600     OPEN INPUT USER-MASTER.                                              
046700     IF WS-USR-STATUS = "35"                                              
046800         GO TO PHALLAR-ULTIMO-USER-ID-EXIT.                               
046900     IF WS-USR-STATUS NOT = "00"                                          
047000         GO TO PSYS-ERR.                                                  
047100                                                                          
047200*        SE QUEDA CON EL MAYOR USER-ID VISTO HASTA AHORA; AL NO           
047300*        HABER GARANTIA DE QUE EL FICHERO ESTE ORDENADO POR               
047400*        USER-ID (LLEVA MUCHO TIEMPO ACUMULANDO ALTAS), HAY QUE           
047500*        MIRAR TODOS LOS REGISTROS, NO VALE CON EL ULTIMO LEIDO.          
047600 PHALLAR-ULTIMO-USER-ID-READ.                                             
047700     READ USER-MASTER NEXT RECORD                                         
047800         AT END GO TO PHALLAR-ULTIMO-USER-ID-FIN.                         
047900     IF USER-ID > WS-ULTIMO-USER-ID                                       
048000         MOVE USER-ID TO WS-ULTIMO-USER-ID.                               
048100     GO TO PHALLAR-ULTIMO-USER-ID-READ.                                   
048200                                                                          
048300 PHALLAR-ULTIMO-USER-ID-FIN.                                              
048400     CLOSE USER-MASTER.                                                   
048500 PHALLAR-ULTIMO-USER-ID-EXIT.                                             
048600     EXIT.                                                                
048700                                                                          
048800*----------------------------------------------------------------         
048900* OBTIENE EL MAYOR BAL-ID YA EMITIDO, MISMO CRITERIO QUE EL               
049000* PARRAFO ANTERIOR PERO SOBRE EL FICHERO DE SALDOS.                       
049100*----------------------------------------------------------------         
049200 PHALLAR-ULTIMO-BAL-ID.                                                   
049300     MOVE 0 TO WS-ULTIMO-BAL-ID.                                          
049400                                                                          
049500     OPEN INPUT BALANCE-FILE.                                             
049600     IF WS-BAL-STATUS = "35"                                              
049700         GO TO PHALLAR-ULTIMO-BAL-ID-EXIT.                                
049800     IF WS-BAL-STATUS NOT = "00"                                          
049900         GO TO PSYS-ERR.                                                  
050000                                                                          
050100*        MISMO CRITERIO DE BARRIDO COMPLETO QUE EL USER-ID.               
050200 PHALLAR-ULTIMO-BAL-ID-READ.                                              
050300     READ BALANCE-FILE NEXT RECORD                                        
050400         AT END GO TO PHALLAR-ULTIMO-BAL-ID-FIN.                          
050500     IF BAL-ID > WS-ULTIMO-BAL-ID                                         
050600         MOVE BAL-ID TO WS-ULTIMO-BAL-ID.                                 
050700     GO TO PHALLAR-ULTIMO-BAL-ID-READ.                                    
050800                                                                          
050900 PHALLAR-ULTIMO-BAL-ID-FIN.                                               
051000     CLOSE BALANCE-FILE.                                                  
051100 PHALLAR-ULTIMO-BAL-ID-EXIT.                                              
051200     EXIT.                                                                
051300                                                                          
051400*----------------------------------------------------------------         
051500* ERROR DE E/S IRRECUPERABLE SOBRE CUALQUIERA DE LOS DOS                  
051600* FICHEROS; SE AVISA POR CONSOLA CON AMBOS CODIGOS DE ESTADO Y            
051700* SE DEVUELVE RECHAZO AL LLAMANTE.                                        
051800*----------------------------------------------------------------         
051900 PSYS-ERR.                                                                
052000*        SE MUESTRAN LOS DOS CODIGOS DE ESTADO AUNQUE SOLO UNO            
052100*        DE LOS DOS FICHEROS ESTE IMPLICADO, PARA QUE EL                  
052200*        OPERADOR NO TENGA QUE ADIVINAR CUAL DE LOS DOS FALLO.            
052300     DISPLAY "** WALAUTH1 - ERROR DE E/S - USR=" WS-USR-STATUS            
052400             " BAL=" WS-BAL-STATUS.                                       
052500     MOVE "N" TO WL-RESULTADO.                                            
052600     MOVE "ERROR INTERNO" TO WL-MOTIVO.                                   
052700     EXIT PROGRAM.                                                        
