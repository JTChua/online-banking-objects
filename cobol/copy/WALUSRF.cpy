000100*================================================================         
000200* WALUSRF.CPY                                                             
000300* LAYOUT DEL FICHERO MAESTRO DE USUARIOS (USER-MASTER).                   
000400* UN REGISTRO POR TITULAR DE CUENTA MONEDERO. CLAVE PRIMARIA              
000500* USER-ID, SE LOCALIZA TAMBIEN POR USER-NUMBER (NUMERO MOVIL,             
000600* QUE HACE DE NUMERO DE CUENTA).  94 POSICIONES.                          
000700*----------------------------------------------------------------         
000800* 1992-06-02 JRM  ALTA INICIAL - SUSTITUYE A TAJETAREG DE BANK1.          
000900* 2001-01-15 PLV  SE AMPLIA USER-EMAIL A 40 POS. PARA VALIDACION.         
001000*================================================================         
001100 01 WAL-USER-REC.                                                         
001200     02 USER-ID               PIC 9(09).                                  
001300     02 USER-NAME             PIC X(30).                                  
001400     02 USER-EMAIL            PIC X(40).                                  
001500     02 USER-NUMBER           PIC X(11).                                  
001600     02 USER-NUMBER-R REDEFINES USER-NUMBER.                              
001700         05 USER-NUM-PREFIJO  PIC X(02).                                  
001800         05 USER-NUM-SUFIJO   PIC 9(09).                                  
001900     02 USER-PIN              PIC X(04).                                  
