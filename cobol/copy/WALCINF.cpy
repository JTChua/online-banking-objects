000100*================================================================         
000200* WALCINF.CPY                                                             
000300* LAYOUT DEL FICHERO DE PETICIONES DE INGRESO (CASHIN-REQUEST-            
000400* FILE).  UNA PETICION POR REGISTRO, EN ORDEN DE LLEGADA.                 
000500* 50 POSICIONES.                                                          
000600*----------------------------------------------------------------         
000700* 1993-04-19 JRM  ALTA INICIAL - SUSTITUYE A LA PANTALLA DE               
000800*                 INGRESO DE BANK5 POR UN FICHERO DE LOTE.                
000900*================================================================         
001000 01 WAL-CIN-REC.                                                          
001100     02 CIN-ACCT-NO           PIC X(11).                                  
001200     02 CIN-AMOUNT            PIC S9(07)V99.                              
001300     02 CIN-SENDER-NAME       PIC X(30).                                  
