000100*================================================================         
000200* WALDATE.CPY                                                             
000300* BLOQUE DE FECHA Y HORA DEL SISTEMA - USO COMUN A LOS PROGRAMAS          
000400* DE LA CARTERA ELECTRONICA (WAL*).  SE OBTIENE CON ACCEPT FROM           
000500* DATE/TIME (NO FUNCTION) IGUAL QUE EL BLOQUE CAMPOS-FECHA QUE            
000600* YA USABAN LOS PROGRAMAS DE TARJETAS.                                    
000700*----------------------------------------------------------------         
000800* 1991-02-11 JRM  ALTA INICIAL DEL COPY PARA BANK1/BANK5/BANK6.           
000900* 1998-11-30 PLV  MILENIO: ACCEPT FROM DATE SOLO DA AA A 2 CIF.           
001000*                 SE ANADE VENTANA DE SIGLO (00-49=20, 50-99=19)          
001100*                 PARA MONTAR EL AAAA DE WAL-FHC-ANO.                     
001200*================================================================         
001300 01 WAL-FECHA-SISTEMA.                                                    
001400     05 WAL-FS-AA              PIC 9(02).                                 
001500     05 WAL-FS-MM              PIC 9(02).                                 
001600     05 WAL-FS-DD              PIC 9(02).                                 
001700                                                                          
001800 01 WAL-HORA-SISTEMA.                                                     
001900     05 WAL-HS-HH              PIC 9(02).                                 
002000     05 WAL-HS-MM              PIC 9(02).                                 
002100     05 WAL-HS-SS              PIC 9(02).                                 
002200     05 WAL-HS-CS              PIC 9(02).                                 
002300                                                                          
002400 01 WAL-SIGLO-ACTUAL          PIC 9(02).                                  
002500                                                                          
002600 01 WAL-FECHA-HORA-COMPUESTA.                                             
002700     05 WAL-FHC-ANO           PIC X(04).                                  
002800     05 WAL-FHC-GUION-1       PIC X(01) VALUE "-".                        
002900     05 WAL-FHC-MES           PIC X(02).                                  
003000     05 WAL-FHC-GUION-2       PIC X(01) VALUE "-".                        
003100     05 WAL-FHC-DIA           PIC X(02).                                  
003200     05 WAL-FHC-ESPACIO       PIC X(01) VALUE SPACE.                      
003300     05 WAL-FHC-HORAS         PIC X(02).                                  
003400     05 WAL-FHC-DOSPTS-1      PIC X(01) VALUE ":".                        
003500     05 WAL-FHC-MINUTOS       PIC X(02).                                  
003600     05 WAL-FHC-DOSPTS-2      PIC X(01) VALUE ":".                        
003700     05 WAL-FHC-SEGUNDOS      PIC X(02).                                  
003800                                                                          
003900 01 WAL-FECHA-COMPARA.                                                    
004000     05 WAL-FC-ANO            PIC 9(04).                                  
004100     05 WAL-FC-MES            PIC 9(02).                                  
004200     05 WAL-FC-DIA            PIC 9(02).                                  
004300 01 WAL-FECHA-COMPARA-R REDEFINES WAL-FECHA-COMPARA.                      
004400     05 WAL-FC-VALOR          PIC 9(08).                                  
