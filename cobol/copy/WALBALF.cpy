000100*================================================================         
000200* WALBALF.CPY                                                             
000300* LAYOUT DEL FICHERO DE SALDOS (BALANCE-FILE).  UN REGISTRO POR           
000400* USUARIO (BAL-USER-ID).  SUSTITUYE AL SALDO QUE BANK2/BANK5              
000500* DERIVABAN RECORRIENDO EL ULTIMO MOVIMIENTO DEL FICHERO DE               
000600* MOVIMIENTOS; AQUI EL SALDO TIENE FICHERO PROPIO.  30 POS.               
000700*----------------------------------------------------------------         
000800* 1992-06-02 JRM  ALTA INICIAL.                                           
000900*================================================================         
001000 01 WAL-BAL-REC.                                                          
001100     02 BAL-ID                PIC 9(09).                                  
001200     02 BAL-USER-ID           PIC 9(09).                                  
001300     02 BAL-AMOUNT            PIC S9(09)V99.                              
001400     02 FILLER                PIC X(01).                                  
