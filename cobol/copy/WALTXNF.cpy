000100*================================================================         
000200* WALTXNF.CPY                                                             
000300* LAYOUT DEL FICHERO UNICO DE TRANSACCIONES (TRANSACTION-FILE).           
000400* RECOGE INGRESOS, TRANSFERENCIAS Y RETIRADAS EN UN UNICO                 
000500* HISTORICO, IGUAL QUE MOVIMIENTO-REG HACIA EL FICHERO DE                 
000600* MOVIMIENTOS DE TARJETAS PERO CON CAMPOS DE ORIGEN/DESTINO               
000700* EXPLICITOS EN LUGAR DE SIGNO EN EL IMPORTE.  144 POSICIONES.            
000800*----------------------------------------------------------------         
000900* 1992-06-02 JRM  ALTA INICIAL.                                           
001000* 1998-09-21 PLV  SE AMPLIA TXN-DATE A FORMATO AAAA-MM-DD HH:MM:SS        
001100*                 PARA PODER FILTRAR LOS ULTIMOS 30 DIAS.                 
001200*================================================================         
001300 01 WAL-TXN-REC.                                                          
001400     02 TXN-ID                PIC 9(09).                                  
001500     02 TXN-AMOUNT            PIC S9(07)V99.                              
001600     02 TXN-NAME              PIC X(25).                                  
001700     02 TXN-USER-ID           PIC 9(09).                                  
001800     02 TXN-DATE              PIC X(19).                                  
001900     02 TXN-DATE-R REDEFINES TXN-DATE.                                    
002000         05 TXN-DATE-YYYY     PIC X(04).                                  
002100         05 FILLER            PIC X(01).                                  
002200         05 TXN-DATE-MM       PIC X(02).                                  
002300         05 FILLER            PIC X(01).                                  
002400         05 TXN-DATE-DD       PIC X(02).                                  
002500         05 FILLER            PIC X(01).                                  
002600         05 TXN-DATE-HH       PIC X(02).                                  
002700         05 FILLER            PIC X(01).                                  
002800         05 TXN-DATE-MI       PIC X(02).                                  
002900         05 FILLER            PIC X(01).                                  
003000         05 TXN-DATE-SS       PIC X(02).                                  
003100     02 TXN-TO-ACCT           PIC X(11).                                  
003200     02 TXN-FROM-ACCT         PIC X(11).                                  
003300     02 TXN-ACCT-NO           PIC X(11).                                  
003400     02 TXN-STATUS            PIC X(10).                                  
003500     02 TXN-DESC              PIC X(30).                                  
