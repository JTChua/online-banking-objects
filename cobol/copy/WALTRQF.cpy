000100*================================================================         
000200* WALTRQF.CPY                                                             
000300* LAYOUT DEL FICHERO DE PETICIONES DE TRANSFERENCIA (TRANSFER-            
000400* REQUEST-FILE).  SUSTITUYE A TRANSFERENCIA-REG DE BANK9/BANK10;          
000500* SE LEE SECUENCIALMENTE EN ORDEN DE LLEGADA, NO ES INDEXADO.             
000600* 59 POSICIONES.                                                          
000700*----------------------------------------------------------------         
000800* 1993-04-19 JRM  ALTA INICIAL.                                           
000900* 2002-02-08 PLV  SE ANADE TRF-DESC PARA EL CONCEPTO LIBRE.               
001000*================================================================         
001100 01 WAL-TRF-REC.                                                          
001200     02 TRF-SENDER-USER-ID    PIC 9(09).                                  
001300     02 TRF-RECIPIENT-NO      PIC X(11).                                  
001400     02 TRF-AMOUNT            PIC S9(07)V99.                              
001500     02 TRF-DESC              PIC X(30).                                  
