000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. WALCSHXF.                                                    
000300 AUTHOR. J R MARTINEZ.                                                    
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE MONEDERO ELECTRONICO.         
000500 DATE-WRITTEN. 05/03/93.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.                         
000800*================================================================         
000900* WALCSHXF - PROCESO POR LOTES DE TRANSFERENCIAS ENTRE CUENTAS            
001000* DEL MONEDERO ELECTRONICO.  LEE EL FICHERO DE PETICIONES DE              
001100* TRANSFERENCIA EN ORDEN DE LLEGADA, CALCULA LA COMISION,                 
001200* COMPRUEBA SALDO Y LIMITES DIARIOS DEL ORDENANTE, VALIDA LA              
001300* CUENTA DESTINO, CARGA/ABONA AMBOS SALDOS Y GRABA EL MOVIMIENTO          
001400* EN EL HISTORICO.  AL TERMINAR EMITE EL RESUMEN DIARIO DE                
001500* TRANSFERENCIAS DEL ULTIMO ORDENANTE PROCESADO.                          
001600* SUSTITUYE A LA PANTALLA DE "ORDENAR TRANSFERENCIA" DEL CAJERO           
001700* (ANTIGUO BANK6) Y AL BUCLE DE EJECUCION DE TRANSFERENCIAS               
001800* PENDIENTES (ANTIGUO BANK10), REFUNDIDOS EN UN UNICO PROCESO             
001900* POR LOTE.                                                               
002000*----------------------------------------------------------------         
002100* HISTORIAL DE MODIFICACIONES                                             
002200*----------------------------------------------------------------         
002300* 1993-05-03 JRM  ALTA INICIAL, A PARTIR DE LA RUTINA DE                  
002400*                 ORDENAR TRANSFERENCIA DEL CAJERO.                       
002500* 1993-09-27 JRM  SE INCORPORA EL BUCLE DE EJECUCION POR LOTE             
002600*                 QUE ANTES RESIDIA EN UN PROGRAMA APARTE;                
002700*                 AMBAS CUENTAS SE ACTUALIZAN EN LA MISMA                 
002800*                 PASADA, NO EN PROCESOS SEPARADOS.                       
002900* 1994-04-08 JRM  SE RECHAZA LA TRANSFERENCIA A LA PROPIA                 
003000*                 CUENTA DEL ORDENANTE (CUENTA DESTINO = CUENTA           
003100*                 ORDENANTE).                                             
003200* 1995-11-20 CBM  SE INCORPORA EL CALCULO DE COMISION POR                 
003300*                 IMPORTE (ANTES LA COMISION ERA FIJA SIEMPRE).           
003400* 1996-06-03 CBM  SE ANADEN LOS LIMITES DIARIOS DE NUMERO E               
003500*                 IMPORTE DE TRANSFERENCIAS POR ORDENANTE.                
003600* 1997-02-14 CBM  CORREGIDO: EL CALCULO DE "TRANSFERIDO HOY" NO           
003700*                 DISTINGUIA MOVIMIENTOS DE OTROS DIAS.                   
003800* 1998-11-30 PLV  MILENIO: SUSTITUIDO MOVE FUNCTION CURRENT-DATE          
003900*                 POR ACCEPT FROM DATE/TIME CON VENTANA DE                
004000*                 SIGLO (VER WALDATE.CPY); EL FILTRO DE "HOY"             
004100*                 SE REHACE SOBRE AAAA-MM-DD A 4 CIFRAS DE ANO.           
004200* 1999-02-18 PLV  AJUSTE MILENIO: NUMERO DE TRANSACCION SE                
004300*                 OBTIENE DEL MAXIMO REAL DEL HISTORICO.                  
004400* 2000-08-10 PLV  RESUMEN DIARIO DE TRANSFERENCIAS AL FINAL DEL           
004500*                 PROCESO (PETICION DEPARTAMENTO DE RIESGOS).             
004600* 2002-03-21 CBM  PETICION 5190: RESUMEN IMPRIME TAMBIEN EL               
004700*                 LIMITE E IMPORTE RESTANTES DEL DIA.                     
004800* 2003-06-11 CBM  PETICION 5610: EL CUADRE DIARIO SOLO CONTABA            
004900*                 LAS TRANSFERENCIAS EJECUTADAS; LAS RECHAZADAS           
005000*                 CONSUMIAN CUPO DEL DIA Y PODIAN DEJAR AL                
005100*                 ORDENANTE SIN LIMITE POR ERRORES AJENOS A EL.           
005200*                 SE FILTRA AHORA POR TXN-STATUS = COMPLETED.             
005300*================================================================         
005400                                                                          
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SPECIAL-NAMES.                                                           
005800     UPSI-0 ON STATUS IS WAL-TRAZA-ACTIVA                                 
005900            OFF STATUS IS WAL-TRAZA-INACTIVA.                             
006000                                                                          
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT TRANSFER-REQUEST-FILE ASSIGN TO TRFFILE                       
006400         ORGANIZATION IS SEQUENTIAL                                       
006500         ACCESS MODE IS SEQUENTIAL                                        
006600         FILE STATUS IS WS-TRF-STATUS.                                    
006700                                                                          
006800     SELECT USER-MASTER ASSIGN TO USRMAST                                 
006900         ORGANIZATION IS SEQUENTIAL                                       
007000         ACCESS MODE IS SEQUENTIAL                                        
007100         FILE STATUS IS WS-USR-STATUS.                                    
007200                                                                          
007300     SELECT BALANCE-FILE ASSIGN TO BALFILE                                
007400         ORGANIZATION IS SEQUENTIAL                                       
007500         ACCESS MODE IS SEQUENTIAL                                        
007600         FILE STATUS IS WS-BAL-STATUS.                                    
007700                                                                          
007800     SELECT TRANSACTION-FILE ASSIGN TO TXNFILE                            
007900         ORGANIZATION IS SEQUENTIAL                                       
008000         ACCESS MODE IS SEQUENTIAL                                        
008100         FILE STATUS IS WS-TXN-STATUS.                                    
008200                                                                          
008300 DATA DIVISION.                                                           
008400 FILE SECTION.                                                            
008500 FD  TRANSFER-REQUEST-FILE                                                
008600     LABEL RECORD STANDARD.                                               
008700 COPY WALTRQF.                                                            
008800                                                                          
008900 FD  USER-MASTER                                                          
009000     LABEL RECORD STANDARD.                                               
009100 COPY WALUSRF.                                                            
009200                                                                          
009300 FD  BALANCE-FILE                                                         
009400     LABEL RECORD STANDARD.                                               
009500 COPY WALBALF.                                                            
009600                                                                          
009700 FD  TRANSACTION-FILE                                                     
009800     LABEL RECORD STANDARD.                                               
009900 COPY WALTXNF.                                                            
010000                                                                          
010100 WORKING-STORAGE SECTION.                                                 
010200 COPY WALDATE.                                                            
010300                                                                          
010400 77 WS-TRF-STATUS             PIC X(02).                                  
010500 77 WS-USR-STATUS             PIC X(02).                                  
010600 77 WS-BAL-STATUS             PIC X(02).                                  
010700 77 WS-TXN-STATUS             PIC X(02).                                  
010800                                                                          
010900*----------------------------------------------------------------         
011000* CONSTANTES DEL SERVICIO DE TRANSFERENCIAS (VER BUSINESS RULES).         
011100*----------------------------------------------------------------         
011200 01 WAL-CONSTANTES-TRF.                                                   
011300     05 WAL-CT-IMPORTE-MIN     PIC S9(07)V99 VALUE 1.00.                  
011400     05 WAL-CT-IMPORTE-MAX     PIC S9(07)V99 VALUE 50000.00.              
011500     05 WAL-CT-LIMITE-DIA-IMP  PIC S9(09)V99 VALUE 100000.00.             
011600     05 WAL-CT-LIMITE-DIA-NUM  PIC 9(04) COMP VALUE 20.                   
011700     05 WAL-CT-COMISION        PIC S9(07)V99 VALUE 5.00.                  
011800     05 WAL-CT-UMBRAL-GRATIS   PIC S9(07)V99 VALUE 500.00.                
011900                                                                          
012000 01 WS-CONTADORES.                                                        
012100     05 WS-TRF-ACEPTADAS       PIC 9(07) COMP.                            
012200     05 WS-TRF-RECHAZADAS      PIC 9(07) COMP.                            
012300     05 WS-ULTIMO-TXN-ID       PIC 9(09) COMP.                            
012400 01 WS-TOTAL-MOVIDO            PIC S9(09)V99.                             
012500 01 WS-TOTAL-COMISIONES        PIC S9(07)V99.                             
012600                                                                          
012700 01 WS-SWITCHES.                                                          
012800     05 WS-SW-ORD-ENCONTRADO   PIC X(01) VALUE "N".                       
012900         88 WAL-ORD-SI         VALUE "Y".                                 
013000     05 WS-SW-ORD-SALDO        PIC X(01) VALUE "N".                       
013100         88 WAL-ORD-SALDO-SI   VALUE "Y".                                 
013200     05 WS-SW-DST-ENCONTRADO   PIC X(01) VALUE "N".                       
013300         88 WAL-DST-SI         VALUE "Y".                                 
013400     05 WS-SW-DST-SALDO        PIC X(01) VALUE "N".                       
013500         88 WAL-DST-SALDO-SI   VALUE "Y".                                 
013600     05 WS-SW-TRF-VALIDA       PIC X(01) VALUE "N".                       
013700         88 WAL-TRF-VALIDA     VALUE "Y".                                 
013800                                                                          
013900*----------------------------------------------------------------         
014000* MOTIVO DE RECHAZO (SE VUELCA A LA LINEA DE TRAZA SI UPSI-0              
014100* ESTA ACTIVADO).                                                         
014200*----------------------------------------------------------------         
014300 01 WS-MOTIVO-RECHAZO          PIC X(40).                                 
014400                                                                          
014500 01 WS-PETICION-ACTUAL.                                                   
014600     05 WS-PET-ORD-USER-ID     PIC 9(09).                                 
014700     05 WS-PET-DST-NUMERO      PIC X(11).                                 
014800     05 WS-PET-IMPORTE         PIC S9(07)V99.                             
014900     05 WS-PET-DESC            PIC X(30).                                 
015000 01 WS-PET-DST-NUMERO-R REDEFINES WS-PET-DST-NUMERO.                      
015100     05 WS-PET-DST-PREFIJO     PIC X(02).                                 
015200     05 WS-PET-DST-SUFIJO      PIC X(09).                                 
015300 01 WS-PET-DST-SUFIJO-R REDEFINES WS-PET-DST-SUFIJO.                      
015400     05 WS-PET-DST-SUFIJO-N    PIC 9(09).                                 
015500                                                                          
015600 01 WS-COMISION-CALCULADA      PIC S9(07)V99.                             
015700 01 WS-TOTAL-A-DEDUCIR         PIC S9(07)V99.                             
015800                                                                          
015900 01 WS-ORDENANTE.                                                         
016000     05 WS-ORD-NUMERO          PIC X(11).                                 
016100     05 WS-ORD-BAL-AMOUNT      PIC S9(09)V99.                             
016200                                                                          
016300 01 WS-DESTINO.                                                           
016400     05 WS-DST-USER-ID         PIC 9(09).                                 
016500     05 WS-DST-BAL-AMOUNT      PIC S9(09)V99.                             
016600                                                                          
016700*----------------------------------------------------------------         
016800* CUADRE DIARIO DEL ORDENANTE - SE RECALCULA PARA CADA PETICION           
016900* RECORRIENDO EL HISTORICO DE TRANSACCIONES (NO HAY INDICE POR            
017000* FECHA, EL VOLUMEN ES PEQUENO - VER NOTA DE FICHEROS).                   
017100*----------------------------------------------------------------         
017200 01 WS-RESUMEN-DIA.                                                       
017300     05 SUM-USER-ID            PIC 9(09).                                 
017400     05 SUM-TOTAL-AMOUNT       PIC S9(09)V99.                             
017500     05 SUM-TOTAL-COUNT        PIC 9(04) COMP.                            
017600     05 SUM-REMAINING-LIMIT    PIC S9(09)V99.                             
017700     05 SUM-REMAINING-COUNT    PIC 9(04) COMP.                            
017800                                                                          
017900 01 WS-LINEA-CONTROL.                                                     
018000     05 FILLER                 PIC X(17)                                  
018100         VALUE "TRANSF ACEPTADAS:".                                       
018200     05 WS-LC-ACEPTADAS        PIC ZZZ,ZZ9.                               
018300     05 FILLER                 PIC X(14)                                  
018400         VALUE "  RECHAZADAS:".                                           
018500     05 WS-LC-RECHAZADAS       PIC ZZZ,ZZ9.                               
018600     05 FILLER                 PIC X(12)                                  
018700         VALUE "  MOVIDO: P".                                             
018800     05 WS-LC-TOTAL            PIC ZZZ,ZZZ,ZZ9.99-.                       
018900     05 FILLER                 PIC X(13)                                  
019000         VALUE "  COMISION: P".                                           
019100     05 WS-LC-COMISION         PIC ZZZ,ZZ9.99-.                           
019200                                                                          
019300 01 WS-LINEA-RESUMEN-DIA.                                                 
019400     05 FILLER                 PIC X(22)                                  
019500         VALUE "RESUMEN DIA ORDENANTE ".                                  
019600     05 WS-LR-USER-ID          PIC 9(09).                                 
019700     05 FILLER                 PIC X(13)                                  
019800         VALUE "  TRANSF HOY:".                                           
019900     05 WS-LR-COUNT            PIC ZZZ9.                                  
020000     05 FILLER                 PIC X(13)                                  
020100         VALUE "  IMPORTE HOY".                                           
020200     05 FILLER                 PIC X(02) VALUE ": ".                      
020300     05 WS-LR-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.                       
020400     05 FILLER                 PIC X(11)                                  
020500         VALUE "  RESTANTE:".                                             
020600     05 WS-LR-REST-COUNT       PIC ZZZ9.                                  
020700     05 FILLER                 PIC X(02) VALUE "/P".                      
020800     05 WS-LR-REST-AMOUNT      PIC ZZZ,ZZZ,ZZ9.99-.                       
020900                                                                          
021000 PROCEDURE DIVISION.                                                      
021100 PINICIO.                                                                 
021200     MOVE 0 TO WS-TRF-ACEPTADAS  WS-TRF-RECHAZADAS                        
021300               WS-ULTIMO-TXN-ID.                                          
021400     MOVE 0 TO WS-TOTAL-MOVIDO  WS-TOTAL-COMISIONES.                      
021500     MOVE 0 TO SUM-USER-ID.                                               
021600                                                                          
021700     PERFORM PHALLAR-ULTIMO-TXN THRU PHALLAR-ULTIMO-TXN-EXIT.             
021800                                                                          
021900     OPEN INPUT TRANSFER-REQUEST-FILE.                                    
022000     IF WS-TRF-STATUS NOT = "00"                                          
022100         GO TO PSYS-ERR.                                                  
022200                                                                          
022300     OPEN EXTEND TRANSACTION-FILE.                                        
022400     IF WS-TXN-STATUS = "35"                                              
022500         CLOSE TRANSACTION-FILE                                           
022600         OPEN OUTPUT TRANSACTION-FILE                                     
022700         CLOSE TRANSACTION-FILE                                           
022800         OPEN EXTEND TRANSACTION-FILE                                     
022900     END-IF.                                                              
023000     IF WS-TXN-STATUS NOT = "00"                                          
023100         GO TO PSYS-ERR.                                                  
023200                                                                          
023300     GO TO PTRF-LEER.                                                     
023400                                                                          
023500*----------------------------------------------------------------         
023600* RECORRE EL HISTORICO UNA VEZ AL ARRANQUE PARA CONOCER EL                
023700* ULTIMO TXN-ID EMITIDO (AJUSTE MILENIO - VER HISTORIAL).                 
023800*----------------------------------------------------------------         
023900 PHALLAR-ULTIMO-TXN.                                                      
024000     OPEN INPUT TRANSACTION-FILE.                                         
024100     IF WS-TXN-STATUS = "35"                                              
024200         MOVE 0 TO WS-ULTIMO-TXN-ID                                       
024300         GO TO PHALLAR-ULTIMO-TXN-EXIT                                    
024400     END-IF.                                                              
024500     IF WS-TXN-STATUS NOT = "00"                                          
024600         GO TO PSYS-ERR.                                                  
024700                                                                          
024800 PHALLAR-ULTIMO-TXN-READ.                                                 
024900     READ TRANSACTION-FILE NEXT RECORD                                    
025000         AT END GO TO PHALLAR-ULTIMO-TXN-FIN.                             
025100     IF TXN-ID > WS-ULTIMO-TXN-ID                                         
025200         MOVE TXN-ID TO WS-ULTIMO-TXN-ID.                                 
025300     GO TO PHALLAR-ULTIMO-TXN-READ.                                       
025400                                                                          
025500 PHALLAR-ULTIMO-TXN-FIN.                                                  
025600     CLOSE TRANSACTION-FILE.                                              
025700 PHALLAR-ULTIMO-TXN-EXIT.                                                 
025800     EXIT.                                                                
025900                                                                          
026000*----------------------------------------------------------------         
026100* BUCLE PRINCIPAL - UNA PETICION DE TRANSFERENCIA POR VUELTA.             
026200*----------------------------------------------------------------         
026300 PTRF-LEER.                                                               
026400     READ TRANSFER-REQUEST-FILE NEXT RECORD                               
026500         AT END GO TO PTRF-FIN.                                           
026600                                                                          
026700     PERFORM PSELLO-FECHA-HORA THRU PSELLO-FECHA-HORA-EXIT.               
026800     PERFORM PVALIDAR-TRANSFER THRU PVALIDAR-TRANSFER-EXIT.               
026900                                                                          
027000     IF WAL-TRF-VALIDA                                                    
027100         PERFORM PEJECUTAR-TRANSFER THRU PEJECUTAR-TRANSFER-EXIT          
027200         ADD 1 TO WS-TRF-ACEPTADAS                                        
027300         ADD WS-PET-IMPORTE TO WS-TOTAL-MOVIDO                            
027400         ADD WS-COMISION-CALCULADA TO WS-TOTAL-COMISIONES                 
027500     ELSE                                                                 
027600         PERFORM PRECHAZAR-TRANSFER THRU PRECHAZAR-TRANSFER-EXIT          
027700         ADD 1 TO WS-TRF-RECHAZADAS                                       
027800     END-IF.                                                              
027900                                                                          
028000     GO TO PTRF-LEER.                                                     
028100                                                                          
028200*----------------------------------------------------------------         
028300* VALIDACION COMPLETA DE LA PETICION (REGLAS DE NEGOCIO).                 
028400*----------------------------------------------------------------         
028500 PVALIDAR-TRANSFER.                                                       
028600     MOVE "N" TO WS-SW-TRF-VALIDA.                                        
028700     MOVE SPACES TO WS-MOTIVO-RECHAZO.                                    
028800                                                                          
028900     MOVE TRF-SENDER-USER-ID TO WS-PET-ORD-USER-ID.                       
029000     MOVE TRF-RECIPIENT-NO TO WS-PET-DST-NUMERO.                          
029100     MOVE TRF-AMOUNT TO WS-PET-IMPORTE.                                   
029200     MOVE TRF-DESC TO WS-PET-DESC.                                        
029300     IF WS-PET-DESC = SPACES                                              
029400         MOVE "Cash Transfer" TO WS-PET-DESC.                             
029500                                                                          
029600     IF WS-PET-ORD-USER-ID NOT > 0                                        
029700         MOVE "ORDENANTE INVALIDO" TO WS-MOTIVO-RECHAZO                   
029800         GO TO PVALIDAR-TRANSFER-EXIT.                                    
029900                                                                          
030000     IF NOT (WS-PET-DST-PREFIJO = "09"                                    
030100             AND WS-PET-DST-SUFIJO-N NUMERIC)                             
030200         MOVE "FORMATO DE MOVIL DESTINO INCORRECTO"                       
030300             TO WS-MOTIVO-RECHAZO                                         
030400         GO TO PVALIDAR-TRANSFER-EXIT.                                    
030500                                                                          
030600     IF WS-PET-IMPORTE NOT > 0                                            
030700         OR WS-PET-IMPORTE < WAL-CT-IMPORTE-MIN                           
030800         OR WS-PET-IMPORTE > WAL-CT-IMPORTE-MAX                           
030900         MOVE "IMPORTE FUERA DE RANGO" TO WS-MOTIVO-RECHAZO               
031000         GO TO PVALIDAR-TRANSFER-EXIT.                                    
031100                                                                          
031200     PERFORM PBUSCAR-ORDENANTE THRU PBUSCAR-ORDENANTE-EXIT.               
031300     IF NOT WAL-ORD-SI                                                    
031400         MOVE "ORDENANTE NO EXISTE" TO WS-MOTIVO-RECHAZO                  
031500         GO TO PVALIDAR-TRANSFER-EXIT.                                    
031600     IF NOT WAL-ORD-SALDO-SI                                              
031700         MOVE "ORDENANTE SIN SALDO" TO WS-MOTIVO-RECHAZO                  
031800         GO TO PVALIDAR-TRANSFER-EXIT.                                    
031900                                                                          
032000     PERFORM PCALCULAR-COMISION THRU PCALCULAR-COMISION-EXIT.             
032100                                                                          
032200     IF WS-TOTAL-A-DEDUCIR > WS-ORD-BAL-AMOUNT                            
032300         MOVE "SALDO INSUFICIENTE" TO WS-MOTIVO-RECHAZO                   
032400         GO TO PVALIDAR-TRANSFER-EXIT.                                    
032500                                                                          
032600     PERFORM PCUADRE-DIA-ORDENANTE                                        
032700         THRU PCUADRE-DIA-ORDENANTE-EXIT.                                 
032800                                                                          
032900     IF SUM-TOTAL-COUNT NOT < WAL-CT-LIMITE-DIA-NUM                       
033000         MOVE "LIMITE DIARIO DE TRANSFERENCIAS SUPERADO"                  
033100             TO WS-MOTIVO-RECHAZO                                         
033200         GO TO PVALIDAR-TRANSFER-EXIT.                                    
033300                                                                          
033400     IF (SUM-TOTAL-AMOUNT + WS-PET-IMPORTE)                               
033500             > WAL-CT-LIMITE-DIA-IMP                                      
033600         MOVE "LIMITE DIARIO DE IMPORTE SUPERADO"                         
033700             TO WS-MOTIVO-RECHAZO                                         
033800         GO TO PVALIDAR-TRANSFER-EXIT.                                    
033900                                                                          
034000     IF WS-PET-DST-NUMERO = WS-ORD-NUMERO                                 
034100         MOVE "NO SE PUEDE TRANSFERIR A LA PROPIA CUENTA"                 
034200             TO WS-MOTIVO-RECHAZO                                         
034300         GO TO PVALIDAR-TRANSFER-EXIT.                                    
034400                                                                          
034500     PERFORM PBUSCAR-DESTINO THRU PBUSCAR-DESTINO-EXIT.                   
034600     IF NOT WAL-DST-SI                                                    
034700         MOVE "CUENTA DESTINO NO EXISTE" TO WS-MOTIVO-RECHAZO             
034800         GO TO PVALIDAR-TRANSFER-EXIT.                                    
034900     IF NOT WAL-DST-SALDO-SI                                              
035000         MOVE "CUENTA DESTINO SIN SALDO" TO WS-MOTIVO-RECHAZO             
035100         GO TO PVALIDAR-TRANSFER-EXIT.                                    
035200                                                                          
035300     MOVE "S" TO WS-SW-TRF-VALIDA.                                        
035400 PVALIDAR-TRANSFER-EXIT.                                                  
035500     EXIT.                                                                
035600                                                                          
035700*----------------------------------------------------------------         
035800* COMISION: GRATIS A PARTIR DEL UMBRAL, FIJA POR DEBAJO.                  
035900*----------------------------------------------------------------         
036000 PCALCULAR-COMISION.                                                      
036100     IF WS-PET-IMPORTE >= WAL-CT-UMBRAL-GRATIS                            
036200         MOVE 0 TO WS-COMISION-CALCULADA                                  
036300     ELSE                                                                 
036400         MOVE WAL-CT-COMISION TO WS-COMISION-CALCULADA                    
036500     END-IF.                                                              
036600     ADD WS-PET-IMPORTE WS-COMISION-CALCULADA                             
036700         GIVING WS-TOTAL-A-DEDUCIR.                                       
036800 PCALCULAR-COMISION-EXIT.                                                 
036900     EXIT.                                                                
037000                                                                          
037100*----------------------------------------------------------------         
037200* LOCALIZA AL ORDENANTE EN EL MAESTRO DE USUARIOS Y SU SALDO.             
037300*----------------------------------------------------------------         
037400 PBUSCAR-ORDENANTE.                                                       
037500     MOVE "N" TO WS-SW-ORD-ENCONTRADO.                                    
037600     MOVE SPACES TO WS-ORD-NUMERO.                                        
037700                                                                          
037800     OPEN INPUT USER-MASTER.                                              
037900     IF WS-USR-STATUS NOT = "00"                                          
038000         GO TO PSYS-ERR.                                                  
038100                                                                          
038200 PBUSCAR-ORDENANTE-READ.                                                  
038300     READ USER-MASTER NEXT RECORD                                         
038400         AT END GO TO PBUSCAR-ORDENANTE-FIN.                              
038500     IF USER-ID = WS-PET-ORD-USER-ID                                      
038600         MOVE USER-NUMBER TO WS-ORD-NUMERO                                
038700         MOVE "S" TO WS-SW-ORD-ENCONTRADO                                 
038800         GO TO PBUSCAR-ORDENANTE-FIN                                      
038900     END-IF.                                                              
039000     GO TO PBUSCAR-ORDENANTE-READ.                                        
039100                                                                          
039200 PBUSCAR-ORDENANTE-FIN.                                                   
039300     CLOSE USER-MASTER.                                                   
039400                                                                          
039500     IF NOT WAL-ORD-SI                                                    
039600         GO TO PBUSCAR-ORDENANTE-EXIT.                                    
039700                                                                          
039800     MOVE "N" TO WS-SW-ORD-SALDO.                                         
039900     OPEN INPUT BALANCE-FILE.                                             
040000     IF WS-BAL-STATUS NOT = "00"                                          
040100         GO TO PSYS-ERR.                                                  
040200                                                                          
040300 PBUSCAR-SALDO-ORD-READ.                                                  
040400     READ BALANCE-FILE NEXT RECORD                                        
040500         AT END GO TO PBUSCAR-SALDO-ORD-FIN.                              
040600     IF BAL-USER-ID = WS-PET-ORD-USER-ID                                  
040700         MOVE BAL-AMOUNT TO WS-ORD-BAL-AMOUNT                             
040800         MOVE "S" TO WS-SW-ORD-SALDO                                      
040900         GO TO PBUSCAR-SALDO-ORD-FIN                                      
041000     END-IF.                                                              
041100     GO TO PBUSCAR-SALDO-ORD-READ.                                        
041200                                                                          
041300 PBUSCAR-SALDO-ORD-FIN.                                                   
041400     CLOSE BALANCE-FILE.                                                  
041500 PBUSCAR-ORDENANTE-EXIT.                                                  
041600     EXIT.                                                                
041700                                                                          
041800*----------------------------------------------------------------         
041900* LOCALIZA LA CUENTA DESTINO EN EL MAESTRO Y SU SALDO.                    
042000*----------------------------------------------------------------         
042100 PBUSCAR-DESTINO.                                                         
042200     MOVE "N" TO WS-SW-DST-ENCONTRADO.                                    
042300     MOVE 0 TO WS-DST-USER-ID.                                            
042400                                                                          
042500     OPEN INPUT USER-MASTER.                                              
042600     IF WS-USR-STATUS NOT = "00"                                          
042700         GO TO PSYS-ERR.                                                  
042800                                                                          
042900 PBUSCAR-DESTINO-READ.                                                    
043000     READ USER-MASTER NEXT RECORD                                         
043100         AT END GO TO PBUSCAR-DESTINO-FIN.                                
043200     IF USER-NUMBER = WS-PET-DST-NUMERO                                   
043300         MOVE USER-ID TO WS-DST-USER-ID                                   
043400         MOVE "S" TO WS-SW-DST-ENCONTRADO                                 
043500         GO TO PBUSCAR-DESTINO-FIN                                        
043600     END-IF.                                                              
043700     GO TO PBUSCAR-DESTINO-READ.                                          
043800                                                                          
043900 PBUSCAR-DESTINO-FIN.                                                     
044000     CLOSE USER-MASTER.                                                   
044100                                                                          
044200     IF NOT WAL-DST-SI                                                    
044300         GO TO PBUSCAR-DESTINO-EXIT.                                      
044400                                                                          
044500     MOVE "N" TO WS-SW-DST-SALDO.                                         
044600     OPEN INPUT BALANCE-FILE.                                             
044700     IF WS-BAL-STATUS NOT = "00"                                          
044800         GO TO PSYS-ERR.                                                  
044900                                                                          
045000 PBUSCAR-SALDO-DST-READ.                                                  
045100     READ BALANCE-FILE NEXT RECORD                                        
045200         AT END GO TO PBUSCAR-SALDO-DST-FIN.                              
045300     IF BAL-USER-ID = WS-DST-USER-ID                                      
045400         MOVE BAL-AMOUNT TO WS-DST-BAL-AMOUNT                             
045500         MOVE "S" TO WS-SW-DST-SALDO                                      
045600         GO TO PBUSCAR-SALDO-DST-FIN                                      
045700     END-IF.                                                              
045800     GO TO PBUSCAR-SALDO-DST-READ.                                        
045900                                                                          
046000 PBUSCAR-SALDO-DST-FIN.                                                   
046100     CLOSE BALANCE-FILE.                                                  
046200 PBUSCAR-DESTINO-EXIT.                                                    
046300     EXIT.                                                                
046400                                                                          
046500*----------------------------------------------------------------         
046600* RECORRE EL HISTORICO PARA SABER CUANTO LLEVA TRANSFERIDO HOY            
046700* EL ORDENANTE DE LA PETICION ACTUAL.  TAMBIEN SIRVE DE BASE AL           
046800* RESUMEN DIARIO QUE SE IMPRIME AL TERMINAR EL PROCESO.  SOLO             
046900* CUENTAN LAS TRANSFERENCIAS REALMENTE EJECUTADAS (STATUS                 
047000* COMPLETED); LAS RECHAZADAS NO CONSUMEN CUPO DIARIO.                     
047100*----------------------------------------------------------------         
047200 PCUADRE-DIA-ORDENANTE.                                                   
047300     MOVE WS-PET-ORD-USER-ID TO SUM-USER-ID.                              
047400     MOVE 0 TO SUM-TOTAL-AMOUNT.                                          
047500     MOVE 0 TO SUM-TOTAL-COUNT.                                           
047600                                                                          
047700     OPEN INPUT TRANSACTION-FILE.                                         
047800     IF WS-TXN-STATUS NOT = "00"                                          
047900         GO TO PSYS-ERR.                                                  
048000                                                                          
048100 PCUADRE-DIA-READ.                                                        
048200     READ TRANSACTION-FILE NEXT RECORD                                    
048300         AT END GO TO PCUADRE-DIA-FIN.                                    
048400     IF TXN-USER-ID = WS-PET-ORD-USER-ID                                  
048500         AND TXN-FROM-ACCT = WS-ORD-NUMERO                                
048600         AND TXN-STATUS = "COMPLETED"                                     
048700         AND TXN-DATE-YYYY = WAL-FHC-ANO                                  
048800         AND TXN-DATE-MM = WAL-FHC-MES                                    
048900         AND TXN-DATE-DD = WAL-FHC-DIA                                    
049000         ADD 1 TO SUM-TOTAL-COUNT                                         
049100         ADD TXN-AMOUNT TO SUM-TOTAL-AMOUNT                               
049200     END-IF.                                                              
049300     GO TO PCUADRE-DIA-READ.                                              
049400                                                                          
049500 PCUADRE-DIA-FIN.                                                         
049600     CLOSE TRANSACTION-FILE.                                              
049700                                                                          
049800     SUBTRACT SUM-TOTAL-AMOUNT FROM WAL-CT-LIMITE-DIA-IMP                 
049900         GIVING SUM-REMAINING-LIMIT.                                      
050000     SUBTRACT SUM-TOTAL-COUNT FROM WAL-CT-LIMITE-DIA-NUM                  
050100         GIVING SUM-REMAINING-COUNT.                                      
050200 PCUADRE-DIA-ORDENANTE-EXIT.                                              
050300     EXIT.                                                                
050400                                                                          
050500*----------------------------------------------------------------         
050600* ABONA/CARGA AMBAS CUENTAS Y GRABA EL MOVIMIENTO.                        
050700*----------------------------------------------------------------         
050800 PEJECUTAR-TRANSFER.                                                      
050900     OPEN I-O BALANCE-FILE.                                               
051000     IF WS-BAL-STATUS NOT = "00"                                          
051100         GO TO PSYS-ERR.                                                  
051200                                                                          
051300 PEJECUTAR-CARGA-READ.                                                    
051400     READ BALANCE-FILE NEXT RECORD                                        
051500         AT END GO TO PEJECUTAR-ABONO.                                    
051600     IF BAL-USER-ID = WS-PET-ORD-USER-ID                                  
051700         SUBTRACT WS-TOTAL-A-DEDUCIR FROM BAL-AMOUNT                      
051800         REWRITE WAL-BAL-REC                                              
051900     END-IF.                                                              
052000     GO TO PEJECUTAR-CARGA-READ.                                          
052100                                                                          
052200 PEJECUTAR-ABONO.                                                         
052300     CLOSE BALANCE-FILE.                                                  
052400     OPEN I-O BALANCE-FILE.                                               
052500     IF WS-BAL-STATUS NOT = "00"                                          
052600         GO TO PSYS-ERR.                                                  
052700                                                                          
052800 PEJECUTAR-ABONO-READ.                                                    
052900     READ BALANCE-FILE NEXT RECORD                                        
053000         AT END GO TO PEJECUTAR-ABONO-FIN.                                
053100     IF BAL-USER-ID = WS-DST-USER-ID                                      
053200         ADD WS-PET-IMPORTE TO BAL-AMOUNT                                 
053300         REWRITE WAL-BAL-REC                                              
053400     END-IF.                                                              
053500     GO TO PEJECUTAR-ABONO-READ.                                          
053600                                                                          
053700 PEJECUTAR-ABONO-FIN.                                                     
053800     CLOSE BALANCE-FILE.                                                  
053900                                                                          
054000     ADD 1 TO WS-ULTIMO-TXN-ID.                                           
054100     MOVE WS-ULTIMO-TXN-ID TO TXN-ID.                                     
054200     MOVE WS-PET-IMPORTE TO TXN-AMOUNT.                                   
054300     MOVE "CASH_TRANSFER_COMPLETED" TO TXN-NAME.                          
054400     MOVE WS-PET-ORD-USER-ID TO TXN-USER-ID.                              
054500     MOVE WAL-FECHA-HORA-COMPUESTA TO TXN-DATE.                           
054600     MOVE WS-PET-DST-NUMERO TO TXN-TO-ACCT.                               
054700     MOVE WS-ORD-NUMERO TO TXN-FROM-ACCT.                                 
054800     MOVE WS-ORD-NUMERO TO TXN-ACCT-NO.                                   
054900     MOVE "COMPLETED" TO TXN-STATUS.                                      
055000     MOVE WS-PET-DESC TO TXN-DESC.                                        
055100                                                                          
055200     WRITE WAL-TXN-REC.                                                   
055300     IF WS-TXN-STATUS NOT = "00"                                          
055400         GO TO PSYS-ERR.                                                  
055500 PEJECUTAR-TRANSFER-EXIT.                                                 
055600     EXIT.                                                                
055700                                                                          
055800*----------------------------------------------------------------         
055900* GRABA UN MOVIMIENTO RECHAZADO EN EL HISTORICO PARA DEJAR                
056000* RASTRO DEL MOTIVO, SIN MOVER SALDOS (TODO O NADA).                      
056100*----------------------------------------------------------------         
056200 PRECHAZAR-TRANSFER.                                                      
056300     ADD 1 TO WS-ULTIMO-TXN-ID.                                           
056400     MOVE WS-ULTIMO-TXN-ID TO TXN-ID.                                     
056500     MOVE WS-PET-IMPORTE TO TXN-AMOUNT.                                   
056600     MOVE "CASH_TRANSFER_REJECTED" TO TXN-NAME.                           
056700     MOVE WS-PET-ORD-USER-ID TO TXN-USER-ID.                              
056800     MOVE WAL-FECHA-HORA-COMPUESTA TO TXN-DATE.                           
056900     MOVE WS-PET-DST-NUMERO TO TXN-TO-ACCT.                               
057000     MOVE WS-ORD-NUMERO TO TXN-FROM-ACCT.                                 
057100     MOVE WS-ORD-NUMERO TO TXN-ACCT-NO.                                   
057200     MOVE "FAILED" TO TXN-STATUS.                                         
057300     MOVE WS-MOTIVO-RECHAZO(1:30) TO TXN-DESC.                            
057400                                                                          
057500     WRITE WAL-TXN-REC.                                                   
057600     IF WS-TXN-STATUS NOT = "00"                                          
057700         GO TO PSYS-ERR.                                                  
057800 PRECHAZAR-TRANSFER-EXIT.                                                 
057900     EXIT.                                                                
058000                                                                          
058100*----------------------------------------------------------------         
058200* OBTIENE FECHA/HORA DEL SISTEMA SIN FUNCTION, CON VENTANA DE             
058300* SIGLO (AJUSTE MILENIO - VER HISTORIAL DE MODIFICACIONES).               
058400*----------------------------------------------------------------         
058500 PSELLO-FECHA-HORA.                                                       
058600     ACCEPT WAL-FECHA-SISTEMA FROM DATE.                                  
058700     ACCEPT WAL-HORA-SISTEMA FROM TIME.                                   
058800                                                                          
058900     IF WAL-FS-AA < 50                                                    
059000         MOVE 20 TO WAL-SIGLO-ACTUAL                                      
059100     ELSE                                                                 
059200         MOVE 19 TO WAL-SIGLO-ACTUAL                                      
059300     END-IF.                                                              
059400                                                                          
059500     STRING WAL-SIGLO-ACTUAL DELIMITED BY SIZE                            
059600            WAL-FS-AA        DELIMITED BY SIZE                            
059700            INTO WAL-FHC-ANO.                                             
059800     MOVE WAL-FS-MM TO WAL-FHC-MES.                                       
059900     MOVE WAL-FS-DD TO WAL-FHC-DIA.                                       
060000     MOVE WAL-HS-HH TO WAL-FHC-HORAS.                                     
060100     MOVE WAL-HS-MM TO WAL-FHC-MINUTOS.                                   
060200     MOVE WAL-HS-SS TO WAL-FHC-SEGUNDOS.                                  
060300 PSELLO-FECHA-HORA-EXIT.                                                  
060400     EXIT.                                                                
060500                                                                          
060600 PTRF-FIN.                                                                
060700     CLOSE TRANSFER-REQUEST-FILE.                                         
060800     CLOSE TRANSACTION-FILE.                                              
060900                                                                          
061000     MOVE WS-TRF-ACEPTADAS TO WS-LC-ACEPTADAS.                            
061100     MOVE WS-TRF-RECHAZADAS TO WS-LC-RECHAZADAS.                          
061200     MOVE WS-TOTAL-MOVIDO TO WS-LC-TOTAL.                                 
061300     MOVE WS-TOTAL-COMISIONES TO WS-LC-COMISION.                          
061400     DISPLAY WS-LINEA-CONTROL.                                            
061500                                                                          
061600     IF SUM-USER-ID > 0                                                   
061700         MOVE SUM-USER-ID TO WS-LR-USER-ID                                
061800         MOVE SUM-TOTAL-COUNT TO WS-LR-COUNT                              
061900         MOVE SUM-TOTAL-AMOUNT TO WS-LR-AMOUNT                            
062000         MOVE SUM-REMAINING-COUNT TO WS-LR-REST-COUNT                     
062100         MOVE SUM-REMAINING-LIMIT TO WS-LR-REST-AMOUNT                    
062200         DISPLAY WS-LINEA-RESUMEN-DIA                                     
062300     END-IF.                                                              
062400                                                                          
062500     STOP RUN.                                                            
062600                                                                          
062700 PSYS-ERR.                                                                
062800     DISPLAY "** WALCSHXF - ERROR DE E/S - PROCESO ABORTADO **".          
062900     DISPLAY "TRF=" WS-TRF-STATUS " USR=" WS-USR-STATUS                   
063000             " BAL=" WS-BAL-STATUS " TXN=" WS-TXN-STATUS.                 
063100     STOP RUN.                                                            
