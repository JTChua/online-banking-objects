000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. WALCSHIN.                                                    
000300 AUTHOR. J R MARTINEZ.                                                    
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE MONEDERO ELECTRONICO.         
000500 DATE-WRITTEN. 04/19/93.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.                         
000800*================================================================         
000900* WALCSHIN - PROCESO POR LOTES DE INGRESOS A LA CARTERA DE                
001000* MONEDERO ELECTRONICO (CASH-IN).  LEE EL FICHERO DE PETICIONES           
001100* DE INGRESO EN ORDEN DE LLEGADA, VALIDA CADA PETICION CONTRA             
001200* EL MAESTRO DE USUARIOS Y EL FICHERO DE SALDOS, ABONA EL                 
001300* IMPORTE Y GRABA EL MOVIMIENTO EN EL HISTORICO DE TRANSACCIONES.         
001400* SUSTITUYE A LA PANTALLA DE INGRESO DEL CAJERO (ANTIGUO BANK5),          
001500* QUE SOLO ADMITIA UN INGRESO A LA VEZ TECLEADO EN EL TERMINAL.           
001600*----------------------------------------------------------------         
001700* ENTRADA / SALIDA DEL PROCESO:                                           
001800*   CASHIN-REQUEST-FILE - PETICIONES DE INGRESO EN LOTE, UNA POR          
001900*                         CLIENTE QUE HA INGRESADO EFECTIVO EN            
002000*                         VENTANILLA O COMERCIO ADHERIDO.                 
002100*   USER-MASTER         - MAESTRO DE TITULARES, PARA COMPROBAR            
002200*                         QUE EL NUMERO DE CUENTA DE LA PETICION          
002300*                         CORRESPONDE A UN USUARIO DADO DE ALTA.          
002400*   BALANCE-FILE        - SE LEE PARA LOCALIZAR EL SALDO DEL              
002500*                         TITULAR Y SE REESCRIBE CON EL IMPORTE           
002600*                         YA ABONADO.                                     
002700*   TRANSACTION-FILE    - SE GRABA UN MOVIMIENTO POR CADA                 
002800*                         INGRESO ACEPTADO, PARA EL HISTORICO.            
002900*----------------------------------------------------------------         
003000* HISTORIAL DE MODIFICACIONES                                             
003100*----------------------------------------------------------------         
003200* 1993-04-19 JRM  ALTA INICIAL.  PROCESO POR LOTE A PARTIR DE LA          
003300*                 RUTINA DE INGRESO DE MONEDAS/BILLETES DEL               
003400*                 CAJERO, QUE QUEDA RETIRADA DE SERVICIO.                 
003500* 1993-07-02 JRM  SE ANADE CONTROL DE RECHAZADAS POR SALDO NO             
003600*                 ENCONTRADO (ALTA DE USUARIO INCOMPLETA).                
003700* 1994-01-11 JRM  CORREGIDO BUCLE DE BUSQUEDA DE USUARIO QUE NO           
003800*                 CERRABA EL MAESTRO AL ENCONTRAR COINCIDENCIA.           
003900* 1995-05-30 CBM  SE ANADE CONTADOR DE IMPORTE TOTAL INGRESADO            
004000*                 PARA CUADRE DEL LISTADO DE CONTROL DIARIO.              
004100* 1996-09-14 CBM  VALIDACION DE IMPORTE CERO O NEGATIVO RECHAZA           
004200*                 LA PETICION EN LUGAR DE ABORTAR EL PROCESO.             
004300* 1998-11-30 PLV  MILENIO: SUSTITUIDO MOVE FUNCTION CURRENT-DATE          
004400*                 POR ACCEPT FROM DATE/TIME CON VENTANA DE SIGLO          
004500*                 (VER WALDATE.CPY) PARA EL SELLADO DE LA TXN.            
004600* 1999-02-18 PLV  AJUSTE MILENIO: NUMERO DE TRANSACCION SE                
004700*                 OBTIENE DEL MAXIMO REAL DEL HISTORICO, NO DE            
004800*                 UN CONTADOR EN FICHERO DE PARAMETROS (SE                
004900*                 DETECTARON TXN-ID DUPLICADOS EN EL CAMBIO DE            
005000*                 SIGLO AL REINICIARSE EL CONTADOR).                      
005100* 2001-06-05 CBM  PETICION 4482: SE RECHAZAN PETICIONES CON               
005200*                 NOMBRE DE ORDENANTE EN BLANCO.                          
005300* 2004-03-11 CBM  PETICION 5680: TRAZA OPCIONAL (UPSI-0) DE CADA          
005400*                 PETICION PROCESADA (CUENTA, USUARIO HALLADO,            
005500*                 IMPORTE Y RESULTADO), A PETICION DE EXPLOTACION         
005600*                 PARA RECONCILIAR LAS CUADRATURAS DE VENTANILLA          
005700*                 QUE NO CASABAN CON EL LISTADO DE CONTROL.               
005800*================================================================         
005900                                                                          
006000 ENVIRONMENT DIVISION.                                                    
006100 CONFIGURATION SECTION.                                                   
006200*----------------------------------------------------------------         
006300* UPSI-0 ES EL INTERRUPTOR DE TRAZA, COMUN A TODO EL MONEDERO.            
006400*----------------------------------------------------------------         
006500 SPECIAL-NAMES.                                                           
006600     UPSI-0 ON STATUS IS WAL-TRAZA-ACTIVA                                 
006700            OFF STATUS IS WAL-TRAZA-INACTIVA.                             
006800                                                                          
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100*----------------------------------------------------------------         
007200* FICHERO DE ENTRADA CON LAS PETICIONES DE INGRESO DEL DIA,               
007300* RECIBIDO DE VENTANILLA/COMERCIOS ADHERIDOS EN ORDEN DE LLEGADA.         
007400*----------------------------------------------------------------         
007500     SELECT CASHIN-REQUEST-FILE ASSIGN TO CINFILE                         
007600         ORGANIZATION IS SEQUENTIAL                                       
007700         ACCESS MODE IS SEQUENTIAL                                        
007800         FILE STATUS IS WS-CIN-STATUS.                                    
007900                                                                          
008000*----------------------------------------------------------------         
008100* MAESTRO DE USUARIOS, PARA LOCALIZAR AL TITULAR POR SU NUMERO            
008200* DE CUENTA (USER-NUMBER) Y OBTENER SU IDENTIFICADOR INTERNO.             
008300*----------------------------------------------------------------         
008400     SELECT USER-MASTER ASSIGN TO USRMAST                                 
008500         ORGANIZATION IS SEQUENTIAL                                       
008600         ACCESS MODE IS SEQUENTIAL                                        
008700         FILE STATUS IS WS-USR-STATUS.                                    
008800                                                                          
008900*----------------------------------------------------------------         
009000* FICHERO DE SALDOS, SE LEE PARA COMPROBAR EXISTENCIA Y SE                
009100* REESCRIBE DESPUES CON EL IMPORTE YA ABONADO.                            
009200*----------------------------------------------------------------         
009300     SELECT BALANCE-FILE ASSIGN TO BALFILE                                
009400         ORGANIZATION IS SEQUENTIAL                                       
009500         ACCESS MODE IS SEQUENTIAL                                        
009600         FILE STATUS IS WS-BAL-STATUS.                                    
009700                                                                          
009800*----------------------------------------------------------------         
009900* HISTORICO UNICO DE TRANSACCIONES (INGRESOS, TRANSFERENCIAS Y            
010000* RETIRADAS); AQUI SOLO SE GRABA EN MODO EXTEND.                          
010100*----------------------------------------------------------------         
010200     SELECT TRANSACTION-FILE ASSIGN TO TXNFILE                            
010300         ORGANIZATION IS SEQUENTIAL                                       
010400         ACCESS MODE IS SEQUENTIAL                                        
010500         FILE STATUS IS WS-TXN-STATUS.                                    
010600                                                                          
010700 DATA DIVISION.                                                           
010800 FILE SECTION.                                                            
010900*----------------------------------------------------------------         
011000* LAYOUT EN WALCINF.CPY: CUENTA, IMPORTE Y NOMBRE DEL ORDENANTE.          
011100*----------------------------------------------------------------         
011200 FD  CASHIN-REQUEST-FILE                                                  
011300     LABEL RECORD STANDARD.                                               
011400 COPY WALCINF.                                                            
011500                                                                          
011600*----------------------------------------------------------------         
011700* LAYOUT EN WALUSRF.CPY: MAESTRO DE TITULARES DEL MONEDERO.               
011800*----------------------------------------------------------------         
011900 FD  USER-MASTER                                                          
012000     LABEL RECORD STANDARD.                                               
012100 COPY WALUSRF.                                                            
012200                                                                          
012300*----------------------------------------------------------------         
012400* LAYOUT EN WALBALF.CPY: UN REGISTRO DE SALDO POR TITULAR.                
012500*----------------------------------------------------------------         
012600 FD  BALANCE-FILE                                                         
012700     LABEL RECORD STANDARD.                                               
012800 COPY WALBALF.                                                            
012900                                                                          
013000*----------------------------------------------------------------         
013100* LAYOUT EN WALTXNF.CPY: HISTORICO UNICO DE MOVIMIENTOS.                  
013200*----------------------------------------------------------------         
013300 FD  TRANSACTION-FILE                                                     
013400     LABEL RECORD STANDARD.                                               
013500 COPY WALTXNF.                                                            
013600                                                                          
013700 WORKING-STORAGE SECTION.                                                 
013800*----------------------------------------------------------------         
013900* CAMPOS DE FECHA/HORA DEL SISTEMA Y DE SELLADO DE TRANSACCION,           
014000* COMPARTIDOS POR TODOS LOS MODULOS DEL MONEDERO.                         
014100*----------------------------------------------------------------         
014200 COPY WALDATE.                                                            
014300                                                                          
014400*----------------------------------------------------------------         
014500* CODIGOS DE ESTADO DE CADA FICHERO; "00" ES EXITO EN LOS                 
014600* CUATRO.  SE DECLARAN COMO 77 POR SER CONTADORES/INDICADORES             
014700* INDEPENDIENTES, SIN RELACION DE GRUPO ENTRE ELLOS.                      
014800*----------------------------------------------------------------         
014900 77 WS-CIN-STATUS             PIC X(02).                                  
015000 77 WS-USR-STATUS             PIC X(02).                                  
015100 77 WS-BAL-STATUS             PIC X(02).                                  
015200 77 WS-TXN-STATUS             PIC X(02).                                  
015300                                                                          
015400*----------------------------------------------------------------         
015500* CONTADORES DEL PROCESO: ACEPTADAS/RECHAZADAS PARA EL LISTADO            
015600* DE CONTROL, Y LOS ULTIMOS TXN-ID/BAL-ID VISTOS EN LOS                   
015700* FICHEROS RESPECTIVOS (VER PHALLAR-ULTIMO-TXN Y PBUSCAR-SALDO).          
015800* TODOS EN COMP POR SER CONTADORES DE USO INTENSIVO EN EL BUCLE.          
015900*----------------------------------------------------------------         
016000 01 WS-CONTADORES.                                                        
016100     05 WS-CIN-ACEPTADAS       PIC 9(07) COMP.                            
016200     05 WS-CIN-RECHAZADAS      PIC 9(07) COMP.                            
016300     05 WS-ULTIMO-TXN-ID       PIC 9(09) COMP.                            
016400     05 WS-ULTIMO-BAL-ID       PIC 9(09) COMP.                            
016500     05 FILLER                 PIC X(04).                                 
016600                                                                          
016700*----------------------------------------------------------------         
016800* IMPORTE TOTAL INGRESADO EN LA VUELTA, PARA EL LISTADO DE                
016900* CONTROL DIARIO (PETICION 1995-05-30, VER HISTORIAL).  LA                
017000* VISTA -R SEPARA PARTE ENTERA Y DECIMAL PARA LA LINEA DE                 
017100* TRAZA, QUE LOS MUESTRA POR SEPARADO A PETICION DE EXPLOTACION.          
017200*----------------------------------------------------------------         
017300 01 WS-TOTAL-INGRESADO         PIC S9(09)V99.                             
017400 01 WS-TOTAL-INGRESADO-R REDEFINES WS-TOTAL-INGRESADO.                    
017500     05 WS-TI-ENTERO           PIC S9(09).                                
017600     05 WS-TI-DECIMAL          PIC 9(02).                                 
017700                                                                          
017800*----------------------------------------------------------------         
017900* SWITCHES DE CONTROL DEL BUCLE PRINCIPAL Y DE LAS BUSQUEDAS              
018000* AUXILIARES CONTRA MAESTRO DE USUARIOS Y FICHERO DE SALDOS.              
018100*----------------------------------------------------------------         
018200 01 WS-SWITCHES.                                                          
018300     05 WS-SW-CIN-EOF          PIC X(01) VALUE "N".                       
018400         88 WAL-CIN-EOF-SI     VALUE "Y".                                 
018500     05 WS-SW-USR-ENCONTRADO   PIC X(01) VALUE "N".                       
018600         88 WAL-USR-SI         VALUE "Y".                                 
018700     05 WS-SW-BAL-ENCONTRADO   PIC X(01) VALUE "N".                       
018800         88 WAL-BAL-SI         VALUE "Y".                                 
018900     05 WS-SW-PET-VALIDA       PIC X(01) VALUE "N".                       
019000         88 WAL-PET-VALIDA     VALUE "Y".                                 
019100     05 FILLER                 PIC X(04).                                 
019200                                                                          
019300*----------------------------------------------------------------         
019400* COPIA DE TRABAJO DE LA PETICION DE INGRESO LEIDA.  LA VISTA             
019500* -R DE LA CUENTA SEPARA PREFIJO DE OPERADOR Y SUFIJO NUMERICO            
019600* DEL MOVIL, IGUAL QUE USER-NUMBER-R EN WALUSRF.CPY.                      
019700*----------------------------------------------------------------         
019800 01 WS-PETICION-ACTUAL.                                                   
019900     05 WS-PET-CUENTA          PIC X(11).                                 
020000     05 WS-PET-IMPORTE         PIC S9(07)V99.                             
020100     05 WS-PET-REMITENTE       PIC X(30).                                 
020200     05 FILLER                 PIC X(04).                                 
020300 01 WS-PET-CUENTA-R REDEFINES WS-PET-CUENTA.                              
020400     05 WS-PET-CTA-PREFIJO     PIC X(02).                                 
020500     05 WS-PET-CTA-SUFIJO      PIC 9(09).                                 
020600                                                                          
020700*----------------------------------------------------------------         
020800* IDENTIFICADOR INTERNO DEL TITULAR LOCALIZADO EN EL MAESTRO              
020900* DE USUARIOS PARA LA PETICION ACTUAL.  LA VISTA -R SEPARA                
021000* GRUPO DE MIL Y RESTO, PARA DISPONER DE UN DESGLOSE RAPIDO EN            
021100* LA TRAZA SI HAY QUE DEPURAR UNA RECLAMACION DE VENTANILLA.              
021200*----------------------------------------------------------------         
021300 01 WS-USUARIO-HALLADO         PIC 9(09).                                 
021400 01 WS-USUARIO-HALLADO-R REDEFINES WS-USUARIO-HALLADO.                    
021500     05 WS-UH-GRUPO-MIL        PIC 9(03).                                 
021600     05 WS-UH-RESTO            PIC 9(06).                                 
021700                                                                          
021800*----------------------------------------------------------------         
021900* LINEA DE TRAZA OPCIONAL (UPSI-0), UNA POR PETICION PROCESADA:           
022000* CUENTA, USUARIO HALLADO, IMPORTE Y RESULTADO (ACEPTADA O                
022100* RECHAZADA).  VER HISTORIAL, PETICION 5680.                              
022200*----------------------------------------------------------------         
022300 01 WS-LINEA-TRAZA.                                                       
022400     05 FILLER                 PIC X(16)                                  
022500         VALUE "WALCSHIN CTA:   ".                                        
022600     05 WS-LT-CUENTA           PIC X(11).                                 
022700     05 FILLER                 PIC X(08)                                  
022800         VALUE "  USR:  ".                                                
022900     05 WS-LT-USUARIO          PIC 9(09).                                 
023000     05 FILLER                 PIC X(09)                                  
023100         VALUE "  IMPTE: ".                                               
023200     05 WS-LT-IMPORTE          PIC ZZZ,ZZ9.99-.                           
023300     05 FILLER                 PIC X(03)                                  
023400         VALUE "  R".                                                     
023500     05 WS-LT-RESULTADO        PIC X(01).                                 
023600                                                                          
023700*================================================================         
023800* LINEA DE CONTROL DE FIN DE PROCESO (VA A SYSOUT).                       
023900*================================================================         
024000 01 WS-LINEA-CONTROL.                                                     
024100     05 FILLER                 PIC X(17)                                  
024200         VALUE "INGRESOS ACEPT: ".                                        
024300     05 WS-LC-ACEPTADAS        PIC ZZZ,ZZ9.                               
024400     05 FILLER                 PIC X(17)                                  
024500         VALUE "  RECHAZADOS:  ".                                         
024600     05 WS-LC-RECHAZADAS       PIC ZZZ,ZZ9.                               
024700     05 FILLER                 PIC X(14)                                  
024800         VALUE "  TOTAL EUR: ".                                           
024900     05 WS-LC-TOTAL            PIC ZZZ,ZZZ,ZZ9.99-.                       
025000     05 FILLER                 PIC X(05).                                 
025100                                                                          
025200 PROCEDURE DIVISION.                                                      
025300*----------------------------------------------------------------         
025400* ARRANQUE DEL PROCESO: PONE A CERO LOS CONTADORES, LOCALIZA              
025500* EL ULTIMO TXN-ID YA EMITIDO (PARA NO DUPLICAR NUMERACION),              
025600* ABRE LOS FICHEROS DE ENTRADA Y SALIDA Y ARRANCA EL BUCLE.               
025700*----------------------------------------------------------------         
025800 PINICIO.                                                                 
025900     MOVE 0 TO WS-CIN-ACEPTADAS  WS-CIN-RECHAZADAS                        
026000               WS-ULTIMO-TXN-ID  WS-ULTIMO-BAL-ID.                        
026100     MOVE 0 TO WS-TOTAL-INGRESADO.                                        
026200                                                                          
026300     PERFORM PHALLAR-ULTIMO-TXN THRU PHALLAR-ULTIMO-TXN-EXIT.             
026400                                                                          
026500*        FICHERO DE PETICIONES DEL DIA; SI NO ABRE, NO HAY                
026600*        NADA QUE PROCESAR Y EL PROCESO SE ABORTA.                        
026700     OPEN INPUT CASHIN-REQUEST-FILE.                                      
026800     IF WS-CIN-STATUS NOT = "00"                                          
026900         GO TO PSYS-ERR.                                                  
027000                                                                          
027100*        APERTURA/CIERRE DE PRUEBA DEL FICHERO DE SALDOS AL               
027200*        ARRANQUE, SOLO PARA COMPROBAR QUE EXISTE Y ES                    
027300*        ACCESIBLE ANTES DE EMPEZAR EL BUCLE; LAS APERTURAS               
027400*        REALES PARA LECTURA/REESCRITURA SE HACEN MAS ADELANTE,           
027500*        PETICION A PETICION, EN PBUSCAR-SALDO Y PCASHIN-ABONAR.          
027600     OPEN I-O BALANCE-FILE.                                               
027700     CLOSE BALANCE-FILE.                                                  
027800                                                                          
027900*        EL HISTORICO SE ABRE EN EXTEND PARA IR AGREGANDO                 
028000*        MOVIMIENTOS AL FINAL; STATUS "35" (FICHERO INEXISTENTE)          
028100*        SE TRATA COMO "AUN NO HAY HISTORICO" Y SE CREA VACIO.            
028200     OPEN EXTEND TRANSACTION-FILE.                                        
028300     IF WS-TXN-STATUS = "35"                                              
028400         CLOSE TRANSACTION-FILE                                           
028500         OPEN OUTPUT TRANSACTION-FILE                                     
028600         CLOSE TRANSACTION-FILE                                           
028700         OPEN EXTEND TRANSACTION-FILE                                     
028800     END-IF.                                                              
028900     IF WS-TXN-STATUS NOT = "00"                                          
029000         GO TO PSYS-ERR.                                                  
029100                                                                          
029200     GO TO PCASHIN-LEER.                                                  
029300                                                                          
029400*----------------------------------------------------------------         
029500* RECORRE EL HISTORICO UNA VEZ AL ARRANQUE PARA CONOCER EL                
029600* ULTIMO TXN-ID EMITIDO (EVITA DUPLICAR NUMERACION TRAS EL                
029700* AJUSTE DE MILENIO - VER HISTORIAL).                                     
029800*----------------------------------------------------------------         
029900 PHALLAR-ULTIMO-TXN.                                                      
030000*        SI EL HISTORICO AUN NO EXISTE (STATUS "35") ES LA                
030100*        PRIMERA VEZ QUE SE INGRESA DINERO EN EL MONEDERO Y NO            
030200*        HAY NADA QUE LEER; EL ULTIMO TXN-ID QUEDA A CERO.                
030300     OPEN INPUT TRANSACTION-FILE.                                         
030400     IF WS-TXN-STATUS = "35"                                              
030500         MOVE 0 TO WS-ULTIMO-TXN-ID                                       
030600         GO TO PHALLAR-ULTIMO-TXN-EXIT                                    
030700     END-IF.                                                              
030800     IF WS-TXN-STATUS NOT = "00"                                          
030900         GO TO PSYS-ERR.                                                  
031000                                                                          
031100*        BARRIDO COMPLETO DEL HISTORICO; SOLO SE HACE UNA VEZ             
031200*        AL ARRANQUE, ASI QUE EL COSTE ES ACEPTABLE.                      
031300 PHALLAR-ULTIMO-TXN-READ.                                                 
031400     READ TRANSACTION-FILE NEXT RECORD                                    
031500         AT END GO TO PHALLAR-ULTIMO-TXN-FIN.                             
031600     IF TXN-ID > WS-ULTIMO-TXN-ID                                         
031700         MOVE TXN-ID TO WS-ULTIMO-TXN-ID.                                 
031800     GO TO PHALLAR-ULTIMO-TXN-READ.                                       
031900                                                                          
032000 PHALLAR-ULTIMO-TXN-FIN.                                                  
032100*        SE CIERRA AQUI; EL PROGRAMA VOLVERA A ABRIR EL                   
032200*        HISTORICO EN MODO EXTEND EN PINICIO PARA IR GRABANDO             
032300*        LOS NUEVOS MOVIMIENTOS DE ESTA VUELTA.                           
032400     CLOSE TRANSACTION-FILE.                                              
032500 PHALLAR-ULTIMO-TXN-EXIT.                                                 
032600     EXIT.                                                                
032700                                                                          
032800*----------------------------------------------------------------         
032900* BUCLE PRINCIPAL - UNA PETICION DE INGRESO POR VUELTA. VALIDA            
033000* LA PETICION Y, SI ES CORRECTA, LA ABONA; EN CASO CONTRARIO SE           
033100* CUENTA COMO RECHAZADA Y SE CONTINUA CON LA SIGUIENTE (EL                
033200* PROCESO NO SE ABORTA POR UNA PETICION MAL FORMADA).                     
033300*----------------------------------------------------------------         
033400 PCASHIN-LEER.                                                            
033500*        LECTURA SECUENCIAL PURA; EL FICHERO DE PETICIONES NO             
033600*        TIENE CLAVE, SE PROCESA EN EL ORDEN EN QUE LLEGO DE              
033700*        VENTANILLA/COMERCIO.                                             
033800     READ CASHIN-REQUEST-FILE NEXT RECORD                                 
033900         AT END GO TO PCASHIN-FIN.                                        
034000                                                                          
034100*        CADA PETICION SE VALIDA POR COMPLETO ANTES DE TOCAR              
034200*        NINGUN FICHERO DE SALIDA; SI FALLA CUALQUIER                     
034300*        COMPROBACION, WAL-PET-VALIDA QUEDA A "N" Y NO SE                 
034400*        ESCRIBE NADA PARA ESA PETICION.                                  
034500     PERFORM PCASHIN-VALIDAR THRU PCASHIN-VALIDAR-EXIT.                   
034600                                                                          
034700     IF WAL-PET-VALIDA                                                    
034800         PERFORM PCASHIN-ABONAR THRU PCASHIN-ABONAR-EXIT                  
034900         ADD 1 TO WS-CIN-ACEPTADAS                                        
035000         ADD WS-PET-IMPORTE TO WS-TOTAL-INGRESADO                         
035100         MOVE "A" TO WS-LT-RESULTADO                                      
035200     ELSE                                                                 
035300         ADD 1 TO WS-CIN-RECHAZADAS                                       
035400         MOVE "R" TO WS-LT-RESULTADO                                      
035500     END-IF.                                                              
035600                                                                          
035700*        TRAZA OPCIONAL (UPSI-0) DE LA PETICION RECIEN                    
035800*        PROCESADA, ACEPTADA O RECHAZADA (PETICION 5680).                 
035900     IF WAL-TRAZA-ACTIVA                                                  
036000         MOVE WS-PET-CUENTA TO WS-LT-CUENTA                               
036100         MOVE WS-USUARIO-HALLADO TO WS-LT-USUARIO                         
036200         MOVE WS-PET-IMPORTE TO WS-LT-IMPORTE                             
036300         DISPLAY WS-LINEA-TRAZA                                           
036400     END-IF.                                                              
036500                                                                          
036600     GO TO PCASHIN-LEER.                                                  
036700                                                                          
036800*----------------------------------------------------------------         
036900* VALIDA LA PETICION LEIDA: CUENTA Y NOMBRE NO EN BLANCO,                 
037000* IMPORTE POSITIVO, CUENTA DADA DE ALTA EN EL MAESTRO DE                  
037100* USUARIOS Y CON REGISTRO DE SALDO ABIERTO.  CUALQUIER FALLO              
037200* DEJA LA PETICION COMO NO VALIDA Y SALE SIN MAS COMPROBACIONES.          
037300*----------------------------------------------------------------         
037400 PCASHIN-VALIDAR.                                                         
037500*        SE PARTE DE "NO VALIDA" Y SOLO SE PONE A "S" AL FINAL            
037600*        SI SUPERA TODAS LAS COMPROBACIONES; CUALQUIER GO TO              
037700*        INTERMEDIO DEJA LA PETICION RECHAZADA.                           
037800     MOVE "N" TO WS-SW-PET-VALIDA.                                        
037900     MOVE 0 TO WS-USUARIO-HALLADO.                                        
038000     MOVE CIN-ACCT-NO TO WS-PET-CUENTA.                                   
038100     MOVE CIN-AMOUNT TO WS-PET-IMPORTE.                                   
038200     MOVE CIN-SENDER-NAME TO WS-PET-REMITENTE.                            
038300                                                                          
038400*        CUENTA EN BLANCO: REGISTRO VACIO O MAL FORMADO EN EL             
038500*        FICHERO DE ENTRADA.                                              
038600     IF CIN-ACCT-NO = SPACES                                              
038700         GO TO PCASHIN-VALIDAR-EXIT.                                      
038800*        PETICION 4482 (VER HISTORIAL): NO SE ACEPTA UN INGRESO           
038900*        SIN NOMBRE DE ORDENANTE, AUNQUE LA CUENTA SEA VALIDA.            
039000     IF CIN-SENDER-NAME = SPACES                                          
039100         GO TO PCASHIN-VALIDAR-EXIT.                                      
039200*        IMPORTE CERO O NEGATIVO SE RECHAZA SIN ABORTAR EL                
039300*        PROCESO (CORREGIDO 1996-09-14, VER HISTORIAL).                   
039400     IF WS-PET-IMPORTE NOT > 0                                            
039500         GO TO PCASHIN-VALIDAR-EXIT.                                      
039600                                                                          
039700*        LA CUENTA DEBE CORRESPONDER A UN USUARIO DADO DE ALTA.           
039800     PERFORM PBUSCAR-USUARIO THRU PBUSCAR-USUARIO-EXIT.                   
039900     IF NOT WAL-USR-SI                                                    
040000         GO TO PCASHIN-VALIDAR-EXIT.                                      
040100                                                                          
040200*        Y ESE USUARIO DEBE TENER REGISTRO DE SALDO ABIERTO;              
040300*        UN ALTA DE USUARIO INCOMPLETA (1993-07-02) NO TIENE              
040400*        REGISTRO EN BALANCE-FILE Y SE RECHAZA AQUI.                      
040500     PERFORM PBUSCAR-SALDO THRU PBUSCAR-SALDO-EXIT.                       
040600     IF NOT WAL-BAL-SI                                                    
040700         GO TO PCASHIN-VALIDAR-EXIT.                                      
040800                                                                          
040900     MOVE "S" TO WS-SW-PET-VALIDA.                                        
041000 PCASHIN-VALIDAR-EXIT.                                                    
041100     EXIT.                                                                
041200                                                                          
041300*----------------------------------------------------------------         
041400* LOCALIZA AL TITULAR DE LA CUENTA DE LA PETICION EN EL                   
041500* MAESTRO DE USUARIOS POR USER-NUMBER Y DEVUELVE SU USER-ID.              
041600*----------------------------------------------------------------         
041700 PBUSCAR-USUARIO.                                                         
041800     MOVE "N" TO WS-SW-USR-ENCONTRADO.                                    
041900     MOVE 0 TO WS-USUARIO-HALLADO.                                        
042000                                                                          
042100     OPEN INPUT USER-MASTER.                                              
042200     IF WS-USR-STATUS NOT = "00"                                          
042300         GO TO PSYS-ERR.                                                  
042400                                                                          
042500*        BARRIDO SECUENCIAL DEL MAESTRO POR USER-NUMBER; EL               
042600*        MAESTRO NO TIENE INDICE POR NUMERO DE CUENTA, SOLO               
042700*        POR USER-ID (VER WALUSRF.CPY), ASI QUE NO HAY ATAJO.             
042800 PBUSCAR-USUARIO-READ.                                                    
042900     READ USER-MASTER NEXT RECORD                                         
043000         AT END GO TO PBUSCAR-USUARIO-FIN.                                
043100     IF USER-NUMBER = WS-PET-CUENTA                                       
043200         MOVE USER-ID TO WS-USUARIO-HALLADO                               
043300         MOVE "S" TO WS-SW-USR-ENCONTRADO                                 
043400         GO TO PBUSCAR-USUARIO-FIN                                        
043500     END-IF.                                                              
043600     GO TO PBUSCAR-USUARIO-READ.                                          
043700                                                                          
043800 PBUSCAR-USUARIO-FIN.                                                     
043900*        CIERRE DEL MAESTRO AL ENCONTRAR COINCIDENCIA O AL                
044000*        AGOTAR EL FICHERO (CORREGIDO 1994-01-11, VER HISTORIAL;          
044100*        ANTES SE DEJABA ABIERTO SI HABIA COINCIDENCIA).                  
044200     CLOSE USER-MASTER.                                                   
044300 PBUSCAR-USUARIO-EXIT.                                                    
044400     EXIT.                                                                
044500                                                                          
044600*----------------------------------------------------------------         
044700* COMPRUEBA QUE EL USUARIO LOCALIZADO TIENE REGISTRO DE SALDO             
044800* ABIERTO (EL ALTA DE USUARIO PUEDE HABER QUEDADO INCOMPLETA,             
044900* VER HISTORIAL 1993-07-02); DE PASO ACTUALIZA EL ULTIMO                  
045000* BAL-ID VISTO, QUE NO SE USA EN ESTE PROGRAMA PERO SE DEJA               
045100* CALCULADO POR SI UN FUTURO ALTA DE SALDO LO NECESITA AQUI.              
045200*----------------------------------------------------------------         
045300 PBUSCAR-SALDO.                                                           
045400     MOVE "N" TO WS-SW-BAL-ENCONTRADO.                                    
045500                                                                          
045600*        SE ABRE EN I-O, NO EN INPUT, PORQUE ESTE PROGRAMA                
045700*        VUELVE A ABRIR EL MISMO FICHERO EN I-O EN                        
045800*        PCASHIN-ABONAR PARA EL REWRITE; MANTENER EL MISMO                
045900*        MODO DE APERTURA EN TODO EL PROGRAMA EVITA SORPRESAS             
046000*        DE COMPATIBILIDAD DE MODOS EN ALGUNOS COMPILADORES.              
046100     OPEN I-O BALANCE-FILE.                                               
046200     IF WS-BAL-STATUS NOT = "00"                                          
046300         GO TO PSYS-ERR.                                                  
046400                                                                          
046500 PBUSCAR-SALDO-READ.                                                      
046600     READ BALANCE-FILE NEXT RECORD                                        
046700         AT END GO TO PBUSCAR-SALDO-FIN.                                  
046800     IF BAL-USER-ID > WS-ULTIMO-BAL-ID                                    
046900         MOVE BAL-USER-ID TO WS-ULTIMO-BAL-ID.                            
047000     IF BAL-USER-ID = WS-USUARIO-HALLADO                                  
047100         MOVE "S" TO WS-SW-BAL-ENCONTRADO                                 
047200         GO TO PBUSCAR-SALDO-FIN                                          
047300     END-IF.                                                              
047400     GO TO PBUSCAR-SALDO-READ.                                            
047500                                                                          
047600 PBUSCAR-SALDO-FIN.                                                       
047700     CLOSE BALANCE-FILE.                                                  
047800 PBUSCAR-SALDO-EXIT.                                                      
047900     EXIT.                                                                
048000                                                                          
048100*----------------------------------------------------------------         
048200* ABONA EL IMPORTE EN EL FICHERO DE SALDOS Y GRABA EL                     
048300* MOVIMIENTO EN EL HISTORICO DE TRANSACCIONES.                            
048400*----------------------------------------------------------------         
048500 PCASHIN-ABONAR.                                                          
048600     OPEN I-O BALANCE-FILE.                                               
048700     IF WS-BAL-STATUS NOT = "00"                                          
048800         GO TO PSYS-ERR.                                                  
048900                                                                          
049000*        SE REABRE EL FICHERO DE SALDOS AQUI, TRAS HABERLO                
049100*        LEIDO YA EN PBUSCAR-SALDO, PORQUE ESE PARRAFO SOLO               
049200*        CONFIRMA LA EXISTENCIA DEL REGISTRO; EL REWRITE SOLO             
049300*        PUEDE HACERSE SOBRE UNA LECTURA PROPIA DE ESTE PARRAFO.          
049400 PCASHIN-ABONAR-READ.                                                     
049500     READ BALANCE-FILE NEXT RECORD                                        
049600         AT END GO TO PCASHIN-ABONAR-FIN.                                 
049700     IF BAL-USER-ID = WS-USUARIO-HALLADO                                  
049800         ADD WS-PET-IMPORTE TO BAL-AMOUNT                                 
049900         REWRITE WAL-BAL-REC                                              
050000         GO TO PCASHIN-ABONAR-FIN                                         
050100     END-IF.                                                              
050200     GO TO PCASHIN-ABONAR-READ.                                           
050300                                                                          
050400 PCASHIN-ABONAR-FIN.                                                      
050500     CLOSE BALANCE-FILE.                                                  
050600                                                                          
050700     PERFORM PSELLO-FECHA-HORA THRU PSELLO-FECHA-HORA-EXIT.               
050800                                                                          
050900*        EL TXN-ID SE OBTIENE DEL CONTADOR EN MEMORIA, INICIADO           
051000*        EN PHALLAR-ULTIMO-TXN AL ARRANQUE (AJUSTE MILENIO DE             
051100*        1999-02-18, VER HISTORIAL).                                      
051200     ADD 1 TO WS-ULTIMO-TXN-ID.                                           
051300     MOVE WS-ULTIMO-TXN-ID TO TXN-ID.                                     
051400     MOVE WS-PET-IMPORTE TO TXN-AMOUNT.                                   
051500     MOVE WS-PET-REMITENTE(1:25) TO TXN-NAME.                             
051600     MOVE WS-USUARIO-HALLADO TO TXN-USER-ID.                              
051700     MOVE WAL-FECHA-HORA-COMPUESTA TO TXN-DATE.                           
051800     MOVE WS-PET-CUENTA TO TXN-TO-ACCT.                                   
051900     MOVE "CASH_IN_SRC" TO TXN-FROM-ACCT.                                 
052000     MOVE WS-PET-CUENTA TO TXN-ACCT-NO.                                   
052100     MOVE SPACES TO TXN-STATUS.                                           
052200     MOVE WS-PET-REMITENTE TO TXN-DESC.                                   
052300                                                                          
052400     WRITE WAL-TXN-REC.                                                   
052500     IF WS-TXN-STATUS NOT = "00"                                          
052600         GO TO PSYS-ERR.                                                  
052700 PCASHIN-ABONAR-EXIT.                                                     
052800     EXIT.                                                                
052900                                                                          
053000*----------------------------------------------------------------         
053100* OBTIENE FECHA/HORA DEL SISTEMA SIN FUNCTION, CON VENTANA DE             
053200* SIGLO (AJUSTE MILENIO - VER HISTORIAL DE MODIFICACIONES).               
053300*----------------------------------------------------------------         
053400 PSELLO-FECHA-HORA.                                                       
053500*        FECHA Y HORA DEL SISTEMA OPERATIVO, SIN FUNCTION                 
053600*        CURRENT-DATE (VER HISTORIAL, AJUSTE 1998-11-30).                 
053700     ACCEPT WAL-FECHA-SISTEMA FROM DATE.                                  
053800     ACCEPT WAL-HORA-SISTEMA FROM TIME.                                   
053900                                                                          
054000*        VENTANA DE SIGLO: AA < 50 SE INTERPRETA COMO 20XX,               
054100*        AA >= 50 COMO 19XX.  ACCEPT FROM DATE SOLO DEVUELVE              
054200*        DOS DIGITOS DE ANO, DE AHI LA NECESIDAD DE LA VENTANA            
054300*        PARA RECONSTRUIR EL SIGLO (VER WALDATE.CPY).                     
054400     IF WAL-FS-AA < 50                                                    
054500         MOVE 20 TO WAL-SIGLO-ACTUAL                                      
054600     ELSE                                                                 
054700         MOVE 19 TO WAL-SIGLO-ACTUAL                                      
054800     END-IF.                                                              
054900                                                                          
055000*        SE COMPONE LA FECHA/HORA EN FORMATO AAAA-MM-DD                   
055100*        HH:MM:SS PARA GRABARLA TAL CUAL EN TXN-DATE.                     
055200     STRING WAL-SIGLO-ACTUAL DELIMITED BY SIZE                            
055300            WAL-FS-AA        DELIMITED BY SIZE                            
055400            INTO WAL-FHC-ANO.                                             
055500     MOVE WAL-FS-MM TO WAL-FHC-MES.                                       
055600     MOVE WAL-FS-DD TO WAL-FHC-DIA.                                       
055700     MOVE WAL-HS-HH TO WAL-FHC-HORAS.                                     
055800     MOVE WAL-HS-MM TO WAL-FHC-MINUTOS.                                   
055900     MOVE WAL-HS-SS TO WAL-FHC-SEGUNDOS.                                  
056000 PSELLO-FECHA-HORA-EXIT.                                                  
056100     EXIT.                                                                
056200                                                                          
056300*----------------------------------------------------------------         
056400* FIN DE PROCESO: CIERRA FICHEROS Y SACA EL LISTADO DE CONTROL            
056500* CON LOS TOTALES DE ACEPTADAS, RECHAZADAS E IMPORTE INGRESADO.           
056600*----------------------------------------------------------------         
056700 PCASHIN-FIN.                                                             
056800*        EL FICHERO DE SALDOS YA SE CIERRA EN CADA PARRAFO QUE            
056900*        LO ABRE (PBUSCAR-SALDO, PCASHIN-ABONAR); AQUI SOLO               
057000*        QUEDAN POR CERRAR ENTRADA Y HISTORICO.                           
057100     CLOSE CASHIN-REQUEST-FILE.                                           
057200     CLOSE TRANSACTION-FILE.                                              
057300                                                                          
057400*        TOTALES PARA EL LISTADO DE CONTROL DIARIO DE                     
057500*        VENTANILLA (PETICION 1995-05-30, VER HISTORIAL).                 
057600     MOVE WS-CIN-ACEPTADAS  TO WS-LC-ACEPTADAS.                           
057700     MOVE WS-CIN-RECHAZADAS TO WS-LC-RECHAZADAS.                          
057800     MOVE WS-TOTAL-INGRESADO TO WS-LC-TOTAL.                              
057900     DISPLAY WS-LINEA-CONTROL.                                            
058000                                                                          
058100     STOP RUN.                                                            
058200                                                                          
058300*----------------------------------------------------------------         
058400* ERROR DE E/S IRRECUPERABLE EN CUALQUIERA DE LOS CUATRO                  
058500* FICHEROS; SE MUESTRAN LOS CUATRO CODIGOS DE ESTADO A LA VEZ             
058600* PARA NO TENER QUE ADIVINAR CUAL DE ELLOS HA FALLADO.                    
058700*----------------------------------------------------------------         
058800 PSYS-ERR.                                                                
058900*        CUALQUIER ESTADO DE FICHERO DISTINTO DE "00" EN LAS              
059000*        APERTURAS O EN LA ESCRITURA DEL HISTORICO LLEGA AQUI;            
059100*        NO SE INTENTA RECUPERACION, SE AVISA POR CONSOLA Y SE            
059200*        ABORTA, PARA QUE EXPLOTACION RELANCE EL PROCESO TRAS             
059300*        RESOLVER LA INCIDENCIA DE FICHERO.                               
059400     DISPLAY "** WALCSHIN - ERROR DE E/S - PROCESO ABORTADO **".          
059500     DISPLAY "CIN=" WS-CIN-STATUS " USR=" WS-USR-STATUS                   
059600             " BAL=" WS-BAL-STATUS " TXN=" WS-TXN-STATUS.                 
059700     STOP RUN.                                                            
