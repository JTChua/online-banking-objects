000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. WALBALIQ.                                                    
000300 AUTHOR. J R MARTINEZ.                                                    
000400 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE MONEDERO ELECTRONICO.         
000500 DATE-WRITTEN. 03/02/93.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.                         
000800*================================================================         
000900* WALBALIQ - CONSULTA DE SALDO DEL MONEDERO ELECTRONICO.                  
001000* SUBPROGRAMA INVOCADO POR CALL DESDE LA APLICACION DE CAJERO /           
001100* CONSULTA (FUERA DEL ALCANCE DE ESTE MODULO); RECIBE EL                  
001200* IDENTIFICADOR DE USUARIO Y DEVUELVE SU SALDO ACTUAL, O -1 SI            
001300* EL USUARIO NO TIENE REGISTRO DE SALDO.                                  
001400* SUSTITUYE A LA PANTALLA DE CONSULTA DE SALDO DEL CAJERO                 
001500* (ANTIGUO BANK2), QUE DERIVABA EL SALDO RECORRIENDO EL ULTIMO            
001600* MOVIMIENTO DE LA TARJETA; AHORA EL SALDO TIENE FICHERO PROPIO,          
001700* ASI QUE LA CONSULTA YA NO TIENE QUE RECORRER EL HISTORICO.              
001800*----------------------------------------------------------------         
001900* ENTRADA / SALIDA DEL SUBPROGRAMA (VER LINKAGE SECTION):                 
002000*   WL-USER-ID  - IDENTIFICADOR INTERNO DEL TITULAR.                      
002100*   WL-BALANCE  - SALDO DEVUELTO, O -1 SI NO SE ENCUENTRA.                
002200*----------------------------------------------------------------         
002300* HISTORIAL DE MODIFICACIONES                                             
002400*----------------------------------------------------------------         
002500* 1993-03-02 JRM  ALTA INICIAL, A PARTIR DE LA CONSULTA DE                
002600*                 SALDO DEL CAJERO.                                       
002700* 1993-08-17 JRM  SE ELIMINA LA LECTURA DEL HISTORICO DE                  
002800*                 MOVIMIENTOS; EL SALDO SE LEE DIRECTAMENTE DEL           
002900*                 FICHERO DE SALDOS (BALANCE-FILE).                       
003000* 1996-01-22 CBM  DEVUELVE -1 EN LUGAR DE CERO CUANDO EL                  
003100*                 USUARIO NO TIENE REGISTRO DE SALDO, PARA                
003200*                 DISTINGUIR SALDO CERO DE "NO ENCONTRADO".               
003300* 1998-11-30 PLV  MILENIO: REVISION GENERAL DE FECHAS DEL                 
003400*                 PROGRAMA (NO AFECTA A LA LOGICA DE CONSULTA).           
003500* 2002-10-09 CBM  PETICION 4877: TRAZA OPCIONAL (UPSI-0) CON EL           
003600*                 SALDO FORMATEADO CON SEPARADOR DE MILES, PARA           
003700*                 FACILITAR LA LECTURA DE LOS LISTADOS DE                 
003800*                 INCIDENCIAS DE EXPLOTACION.                             
003900*================================================================         
004000                                                                          
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300*----------------------------------------------------------------         
004400* UPSI-0 ES EL INTERRUPTOR DE TRAZA, COMUN A TODO EL MONEDERO.            
004500*----------------------------------------------------------------         
004600 SPECIAL-NAMES.                                                           
004700     UPSI-0 ON STATUS IS WAL-TRAZA-ACTIVA                                 
004800            OFF STATUS IS WAL-TRAZA-INACTIVA.                             
004900                                                                          
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200*----------------------------------------------------------------         
005300* UNICO FICHERO QUE TOCA ESTE PROGRAMA: EL DE SALDOS. NO SE               
005400* ABRE EL MAESTRO DE USUARIOS NI EL HISTORICO DE MOVIMIENTOS;             
005500* LA CONSULTA ES DIRECTA SOBRE EL SALDO VIGENTE.                          
005600*----------------------------------------------------------------         
005700     SELECT BALANCE-FILE ASSIGN TO BALFILE                                
005800         ORGANIZATION IS SEQUENTIAL                                       
005900         ACCESS MODE IS SEQUENTIAL                                        
006000         FILE STATUS IS WS-BAL-STATUS.                                    
006100                                                                          
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400*----------------------------------------------------------------         
006500* LAYOUT COMPARTIDO DEL FICHERO DE SALDOS (VER WALBALF PARA LA            
006600* DESCRIPCION COMPLETA DE CADA CAMPO).                                    
006700*----------------------------------------------------------------         
006800 FD  BALANCE-FILE                                                         
006900     LABEL RECORD STANDARD.                                               
007000 COPY WALBALF.                                                            
007100                                                                          
007200 WORKING-STORAGE SECTION.                                                 
007300 COPY WALDATE.                                                            
007400                                                                          
007500*----------------------------------------------------------------         
007600* CODIGO DE ESTADO DEL FICHERO DE SALDOS; "00" ES EXITO.                  
007700*----------------------------------------------------------------         
007800 77 WS-BAL-STATUS             PIC X(02).                                  
007900                                                                          
008000*----------------------------------------------------------------         
008100* COPIA DE TRABAJO DEL USER-ID RECIBIDO. LA VISTA -R SEPARA               
008200* GRUPO DE MIL Y RESTO SOLO PARA DISPONER DE UN DESGLOSE RAPIDO           
008300* EN CASO DE TENER QUE DEPURAR UNA RECLAMACION POR TELEFONO               
008400* ("DIGAME LOS TRES PRIMEROS DIGITOS DE SU NUMERO DE CLIENTE").           
008500*----------------------------------------------------------------         
008600 01 WS-USER-ID-COPIA          PIC 9(09).                                  
008700 01 WS-USER-ID-COPIA-R REDEFINES WS-USER-ID-COPIA.                        
008800     05 WS-UID-GRUPO-MIL      PIC 9(03).                                  
008900     05 WS-UID-RESTO          PIC 9(06).                                  
009000                                                                          
009100*----------------------------------------------------------------         
009200* COPIA DE TRABAJO DEL SALDO, CON VISTA -R PARA DISPONER POR              
009300* SEPARADO DE LA PARTE ENTERA Y LA PARTE DECIMAL (NO SE USA EN            
009400* LA LOGICA DE CONSULTA, SOLO DISPONIBLE PARA TRAZA/DEPURACION            
009500* SI ALGUNA VEZ HACE FALTA DESGLOSAR EL IMPORTE).                         
009600*----------------------------------------------------------------         
009700 01 WS-BALANCE-DISPLAY        PIC S9(09)V99.                              
009800 01 WS-BALANCE-DISPLAY-R REDEFINES WS-BALANCE-DISPLAY.                    
009900     05 WS-BD-ENTERO          PIC S9(09).                                 
010000     05 WS-BD-DECIMAL         PIC 9(02).                                  
010100                                                                          
010200*----------------------------------------------------------------         
010300* COPIA DE TRABAJO DEL CODIGO DE ESTADO DE FICHERO PARA EL                
010400* MENSAJE DE PSYS-ERR; LA VISTA -R SEPARA EL DIGITO DE CLASE              
010500* DEL DIGITO DE DETALLE PARA PODER DISTINGUIR EN EL MENSAJE DE            
010600* CONSOLA UN ERROR DE CLASE "3" (FICHERO) DE UNO DE CLASE "9"             
010700* (ESPECIFICO DE LA INSTALACION).                                         
010800*----------------------------------------------------------------         
010900 01 WS-BAL-STATUS-COPIA       PIC X(02).                                  
011000 01 WS-BAL-STATUS-COPIA-R REDEFINES WS-BAL-STATUS-COPIA.                  
011100     05 WS-BSC-CLASE          PIC X(01).                                  
011200     05 WS-BSC-DETALLE        PIC X(01).                                  
011300                                                                          
011400*----------------------------------------------------------------         
011500* LINEA DE TRAZA OPCIONAL (UPSI-0): USUARIO CONSULTADO Y SALDO            
011600* DEVUELTO, CON SEPARADOR DE MILES PARA FACILITAR LA LECTURA.             
011700*----------------------------------------------------------------         
011800 01 WS-LINEA-TRAZA.                                                       
011900     05 FILLER                PIC X(18)                                   
012000         VALUE "WALBALIQ USUARIO: ".                                      
012100     05 WS-LT-USER-ID         PIC 9(09).                                  
012200     05 FILLER                PIC X(10)                                   
012300         VALUE "  SALDO: P".                                              
012400     05 WS-LT-SALDO           PIC ZZZ,ZZZ,ZZ9.99-.                        
012500                                                                          
012600 LINKAGE SECTION.                                                         
012700*----------------------------------------------------------------         
012800* PARAMETROS: USUARIO A CONSULTAR Y SALDO DEVUELTO.                       
012900*----------------------------------------------------------------         
013000 01 WL-USER-ID                PIC 9(09).                                  
013100 01 WL-BALANCE                PIC S9(09)V99.                              
013200                                                                          
013300 PROCEDURE DIVISION USING WL-USER-ID WL-BALANCE.                          
013400*----------------------------------------------------------------         
013500* PARRAFO UNICO: EL VALOR POR DEFECTO ES -1 (NO ENCONTRADO);              
013600* SI APARECE UN REGISTRO DE SALDO PARA ESE USUARIO, SE                    
013700* SUSTITUYE POR EL IMPORTE REAL Y SE CORTA EL BARRIDO.                    
013800*----------------------------------------------------------------         
013900 PCONSULTA-SALDO.                                                         
014000     MOVE WL-USER-ID TO WS-USER-ID-COPIA.                                 
014100     MOVE -1 TO WL-BALANCE.                                               
014200                                                                          
014300     OPEN INPUT BALANCE-FILE.                                             
014400     IF WS-BAL-STATUS NOT = "00"                                          
014500         GO TO PSYS-ERR.                                                  
014600                                                                          
014700*        BARRIDO SECUENCIAL COMPLETO; EL FICHERO DE SALDOS NO             
014800*        TIENE ACCESO DIRECTO POR USER-ID, SOLO UN REGISTRO POR           
014900*        TITULAR (VER WALBALF), ASI QUE EL COSTE ES ACEPTABLE.            
015000 PCONSULTA-SALDO-READ.                                                    
015100     READ BALANCE-FILE NEXT RECORD                                        
015200         AT END GO TO PCONSULTA-SALDO-FIN.                                
015300     IF BAL-USER-ID = WL-USER-ID                                          
015400         MOVE BAL-AMOUNT TO WL-BALANCE                                    
015500         GO TO PCONSULTA-SALDO-FIN                                        
015600     END-IF.                                                              
015700     GO TO PCONSULTA-SALDO-READ.                                          
015800                                                                          
015900 PCONSULTA-SALDO-FIN.                                                     
016000     CLOSE BALANCE-FILE.                                                  
016100                                                                          
016200*        TRAZA OPCIONAL (UPSI-0): USUARIO CONSULTADO Y SALDO              
016300*        DEVUELTO (INCLUIDO EL -1 DE "NO ENCONTRADO").                    
016400     IF WAL-TRAZA-ACTIVA                                                  
016500         MOVE WL-USER-ID TO WS-LT-USER-ID                                 
016600         MOVE WL-BALANCE TO WS-LT-SALDO                                   
016700         DISPLAY WS-LINEA-TRAZA                                           
016800     END-IF.                                                              
016900                                                                          
017000     EXIT PROGRAM.                                                        
017100                                                                          
017200*----------------------------------------------------------------         
017300* ERROR DE E/S IRRECUPERABLE SOBRE EL FICHERO DE SALDOS; SE               
017400* AVISA POR CONSOLA Y SE DEVUELVE -1 AL LLAMANTE (MISMO VALOR             
017500* QUE "NO ENCONTRADO", YA QUE ESTE SUBPROGRAMA NO TIENE UN                
017600* CODIGO DE RETORNO SEPARADO PARA ERROR DE SISTEMA).                      
017700*----------------------------------------------------------------         
017800 PSYS-ERR.                                                                
017900     MOVE WS-BAL-STATUS TO WS-BAL-STATUS-COPIA.                           
018000     DISPLAY "** WALBALIQ - ERROR DE E/S - BAL=" WS-BAL-STATUS            
018100             " CLASE=" WS-BSC-CLASE.                                      
018200     MOVE -1 TO WL-BALANCE.                                               
018300     EXIT PROGRAM.                                                        
